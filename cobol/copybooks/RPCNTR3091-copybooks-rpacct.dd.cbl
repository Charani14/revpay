000100*****************************************************************
000200*   RPACCT  --  ACCOUNT MASTER RECORD LAYOUT (RPCNTR3091)
000300*   WALLET/PAYMENTS CUSTOMER MASTER - ONE ROW PER ACCT-ID
000400*   COPY'D INTO ANY PROGRAM THAT OPENS THE ACCOUNT MASTER FILE
000500*****************************************************************
000600*   HIST:  1989-11-06  RG   ORIGINAL LAYOUT - PERSONAL WALLETS
000700*          1991-02-14  RG   ADDED BUSINESS-ONLY FIELDS
000800*          1994-07-01  DPW  ADDED PIN-HASH, DROPPED CLR-TEXT PIN
000900*          1998-11-30  SLK  Y2K - ACCT OPEN DATE NOW CCYYMMDD
001000*****************************************************************
001100 01  RPA1100-REC.
001200     05  RPA1100-KEY-FIELDS.
001300         10  RPA1100-ACCT-ID            PIC 9(9).
001400         10  RPA1100-ACCT-ID-R REDEFINES RPA1100-ACCT-ID.
001500             15  RPA1100-ACCT-ID-HI     PIC 9(4).
001600             15  RPA1100-ACCT-ID-LO     PIC 9(5).
001700     05  RPA1100-PROFILE.
001800         10  RPA1100-FULL-NAME          PIC X(30).
001900         10  RPA1100-EMAIL              PIC X(40).
002000         10  RPA1100-PHONE              PIC X(15).
002100         10  RPA1100-PASSWORD-HASH      PIC X(30).
002200         10  RPA1100-PIN-HASH           PIC X(30).
002300     05  RPA1100-ACCT-TYPE              PIC X(10).
002400         88  RPA1100-IS-PERSONAL        VALUE 'PERSONAL  '.
002500         88  RPA1100-IS-BUSINESS        VALUE 'BUSINESS  '.
002600     05  RPA1100-ACCT-TYPE-1 REDEFINES RPA1100-ACCT-TYPE.
002700         10  RPA1100-ACCT-TYPE-LTR      PIC X(1).
002800         10  FILLER                     PIC X(9).
002900     05  RPA1100-WALLET-BAL             PIC S9(9)V99 COMP-3.
003000     05  RPA1100-BUSINESS-DATA.
003100         10  RPA1100-BUS-NAME           PIC X(30).
003200         10  RPA1100-BUS-TYPE           PIC X(20).
003300         10  RPA1100-TAX-ID             PIC X(15).
003400         10  RPA1100-ADDRESS            PIC X(40).
003500         10  RPA1100-DOC-COUNT          PIC S9(2)  COMP-3.
003600         10  RPA1100-BUS-VERIFIED       PIC X(1).
003700             88  RPA1100-VERIFIED-YES   VALUE 'Y'.
003800             88  RPA1100-VERIFIED-NO    VALUE 'N'.
003900     05  RPA1100-ACCT-OPEN-DATE.
004000         10  RPA1100-OPEN-CC            PIC 9(2).
004100         10  RPA1100-OPEN-YY            PIC 9(2).
004200         10  RPA1100-OPEN-MM            PIC 9(2).
004300         10  RPA1100-OPEN-DD            PIC 9(2).
004400     05  RPA1100-ACCT-OPEN-DATE-R REDEFINES RPA1100-ACCT-OPEN-DATE
004500                                        PIC 9(8).
004600*   RESERVED FOR FUTURE ACCOUNT-LEVEL LIMIT FIELDS - REQ #6120
004700     05  FILLER                         PIC X(20).


