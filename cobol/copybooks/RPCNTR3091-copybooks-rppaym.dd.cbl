000100*****************************************************************
000200*   RPPAYM  --  PAYMENT METHOD RECORD LAYOUT (RPCNTR3091)
000300*   TOKENIZED CARD / BANK-ACCT ON FILE - ONE DEFAULT PER ACCOUNT
000400*****************************************************************
000500*   HIST:  1995-01-09  DPW  ORIGINAL LAYOUT
000600*          1997-06-23  SLK  ADDED PM-ACTIVE-FLAG, REMOVE NO
000700*                           LONGER DELETES THE ROW - AUDIT REQ
000800*          2002-06-24  RG   WIDENED BANK NAME TO 20 BYTES, NAME
000900*                           WAS TRUNCATING AT 15 - DP0092
001000*****************************************************************
001100 01  RPM-REC.
001200     05  RPM-PM-ID                      PIC 9(9).
001300     05  RPM-USER-ID                    PIC 9(9).
001400     05  RPM-TYPE                       PIC X(12).
001500         88  RPM-TYPE-CARD              VALUE 'CARD        '.
001600         88  RPM-TYPE-BANK              VALUE 'BANK-ACCT   '.
001700     05  RPM-TOKEN-NUMBER                PIC X(32).
001800     05  RPM-CARD-DATA.
001900         10  RPM-CARD-TYPE               PIC X(10).
002000         10  RPM-EXPIRY                  PIC X(5).
002100         10  FILLER                      PIC X(5).
002200     05  RPM-CARD-DATA-R REDEFINES RPM-CARD-DATA.
002300         10  RPM-BANK-NAME               PIC X(20).
002400     05  RPM-DEFAULT-FLAG                PIC X(1).
002500         88  RPM-IS-DEFAULT              VALUE 'Y'.
002600         88  RPM-NOT-DEFAULT             VALUE 'N'.
002700     05  RPM-ACTIVE-FLAG                 PIC X(1).
002800         88  RPM-IS-ACTIVE               VALUE 'Y'.
002900         88  RPM-IS-REMOVED              VALUE 'N'.
003000     05  FILLER                          PIC X(20).

