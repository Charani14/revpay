000100*****************************************************************
000200*   RPTRAN  --  TRANSACTION RECORD LAYOUT (RPCNTR3091)
000300*   ONE ROW PER LEDGER-POSTING EVENT, APPENDED IN TXN-ID ORDER
000400*****************************************************************
000500*   HIST:  1990-05-22  RG   ORIGINAL LAYOUT
000600*          1996-09-10  DPW  ADDED TXN-NOTE FOR HISTORY SEARCH
000700*****************************************************************
000800 01  RPT-REC.
000900     05  RPT-TXN-ID                     PIC 9(9).
001000     05  RPT-SENDER-ID                  PIC 9(9).
001100     05  RPT-RECEIVER-ID                PIC 9(9).
001200     05  RPT-AMOUNT                     PIC S9(9)V99 COMP-3.
001300     05  RPT-TYPE                       PIC X(10).
001400         88  RPT-TYPE-SEND              VALUE 'SEND      '.
001500         88  RPT-TYPE-REQUEST           VALUE 'REQUEST   '.
001600         88  RPT-TYPE-WITHDRAW          VALUE 'WITHDRAW  '.
001700         88  RPT-TYPE-DEPOSIT           VALUE 'DEPOSIT   '.
001800     05  RPT-STATUS                     PIC X(10).
001900         88  RPT-STAT-COMPLETED         VALUE 'COMPLETED '.
002000         88  RPT-STAT-PENDING           VALUE 'PENDING   '.
002100         88  RPT-STAT-DECLINED          VALUE 'DECLINED  '.
002200     05  RPT-DATE-TIME.
002300         10  RPT-DATE                   PIC 9(8).
002400         10  RPT-TIME                   PIC 9(6).
002500     05  RPT-DATE-TIME-R REDEFINES RPT-DATE-TIME.
002600         10  RPT-TIMESTAMP-14           PIC 9(14).
002700     05  RPT-NOTE                       PIC X(30).
002800     05  FILLER                         PIC X(6).

