000100*****************************************************************
000200*   RPNOTF  --  NOTIFICATION RECORD LAYOUT (RPCNTR3091)
000300*   PER-USER NOTIFICATION LOG, APPEND ORDER
000400*   NOTF-TYPE 'PREFERENCE' IS A SPECIAL SINGLETON ROW PER USER -
000500*   ITS MESSAGE FIELD HOLDS A CSV OF ENABLED NOTIFICATION TYPES
000600*****************************************************************
000700*   HIST:  1996-02-27  SLK  ORIGINAL LAYOUT
000800*****************************************************************
000900 01  RPN-REC.
001000     05  RPN-NOTF-ID                    PIC 9(9).
001100     05  RPN-USER-ID                    PIC 9(9).
001200     05  RPN-TYPE                       PIC X(12).
001300         88  RPN-TYPE-ALERT             VALUE 'ALERT       '.
001400         88  RPN-TYPE-PAYMENT           VALUE 'PAYMENT     '.
001500         88  RPN-TYPE-REQUEST           VALUE 'REQUEST     '.
001600         88  RPN-TYPE-PREFERENCE        VALUE 'PREFERENCE  '.
001700     05  RPN-MESSAGE                    PIC X(60).
001800     05  RPN-READ-FLAG                  PIC X(1).
001900         88  RPN-IS-READ                VALUE 'Y'.
002000         88  RPN-IS-UNREAD              VALUE 'N'.
002100     05  RPN-DATE-TIME.
002200         10  RPN-DATE                   PIC 9(8).
002300         10  RPN-TIME                   PIC 9(6).
002400     05  FILLER                         PIC X(4).

