000100*****************************************************************
000200*   RPINV   --  INVOICE RECORD LAYOUT (RPCNTR3091)
000300*   BUSINESS-ACCOUNT INVOICING - CREATE / PAY / CANCEL LIFECYCLE
000400*****************************************************************
000500*   HIST:  1992-03-02  RG   ORIGINAL LAYOUT (BUSINESS TIER ONLY)
000600*****************************************************************
000700 01  RPI-REC.
000800     05  RPI-INV-ID                     PIC 9(9).
000900     05  RPI-BUS-USER-ID                PIC 9(9).
001000     05  RPI-CUSTOMER-INFO              PIC X(40).
001100     05  RPI-ITEM-DETAILS               PIC X(60).
001200     05  RPI-PAYMENT-TERMS              PIC X(10).
001300     05  RPI-TOTAL-AMOUNT               PIC S9(9)V99 COMP-3.
001400     05  RPI-STATUS                     PIC X(10).
001500         88  RPI-STAT-UNPAID            VALUE 'UNPAID    '.
001600         88  RPI-STAT-PAID              VALUE 'PAID      '.
001700         88  RPI-STAT-CANCELLED         VALUE 'CANCELLED '.
001800     05  RPI-CREATED-DATE               PIC 9(8).
001900     05  FILLER                         PIC X(9).

