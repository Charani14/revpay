000100*****************************************************************
000200*   RPLOAN  --  LOAN APPLICATION RECORD LAYOUT (RPCNTR3091)
000300*   BUSINESS-TIER LOAN APPLICATIONS - APPEND ONLY, PENDING ONLY
000400*   NO SCORING/APPROVAL PIPELINE EXISTS PAST THIS RELEASE - RG
000500*****************************************************************
000600*   HIST:  1993-08-19  RG   ORIGINAL LAYOUT
000700*****************************************************************
000800 01  RPL-REC.
000900     05  RPL-LOAN-ID                    PIC 9(9).
001000     05  RPL-BUS-USER-ID                PIC 9(9).
001100     05  RPL-AMOUNT                     PIC S9(9)V99 COMP-3.
001200     05  RPL-STATUS                     PIC X(10).
001300         88  RPL-STAT-PENDING           VALUE 'PENDING   '.
001400         88  RPL-STAT-APPROVED          VALUE 'APPROVED  '.
001500         88  RPL-STAT-REJECTED          VALUE 'REJECTED  '.
001600     05  RPL-PURPOSE                    PIC X(40).
001700     05  RPL-CREATED-DATE               PIC 9(8).
001800     05  FILLER                         PIC X(15).

