000100*****************************************************************
000200*   RPREQ   --  BATCH REQUEST RECORD LAYOUT (RPCNTR3091)
000300*   ONE ROW PER LEDGER ACTION - DRIVES RP1500 - ARRIVAL ORDER
000400*****************************************************************
000500*   HIST:  1994-04-11  DPW  ORIGINAL LAYOUT
000600*          1998-01-05  SLK  ADDED PAYINV/CANCELINV/APPLYLOAN
000700*                           ACTIONS AT RG'S REQUEST - REQ #4471
000800*****************************************************************
000900 01  RPR-REC.
001000     05  RPR-ACTION                     PIC X(10).
001100         88  RPR-ACT-DEPOSIT            VALUE 'DEPOSIT   '.
001200         88  RPR-ACT-SEND               VALUE 'SEND      '.
001300         88  RPR-ACT-REQUEST            VALUE 'REQUEST   '.
001400         88  RPR-ACT-ACCEPT             VALUE 'ACCEPT    '.
001500         88  RPR-ACT-DECLINE            VALUE 'DECLINE   '.
001600         88  RPR-ACT-WITHDRAW           VALUE 'WITHDRAW  '.
001700         88  RPR-ACT-PAYINV             VALUE 'PAYINV    '.
001800         88  RPR-ACT-CANCELINV          VALUE 'CANCELINV '.
001900         88  RPR-ACT-APPLYLOAN          VALUE 'APPLYLOAN '.
002000     05  RPR-ACTOR-ID                   PIC 9(9).
002100     05  RPR-TARGET-KEY                 PIC X(40).
002200     05  RPR-AMOUNT                     PIC S9(9)V99 COMP-3.
002300     05  RPR-PIN                        PIC X(4).
002400     05  FILLER                         PIC X(5).

