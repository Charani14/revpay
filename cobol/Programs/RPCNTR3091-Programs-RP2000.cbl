000100*****************************************************************
000200*  PROGRAM-ID.  RP2000
000300*  TRANSACTION HISTORY REPORT AND CSV EXPORT - ONE ACCOUNT PER
000400*  RUN, FILTERED AND SORTED NEWEST FIRST
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     RP2000.
000800 AUTHOR.         D P WOJCIK.
000900 INSTALLATION.   REVPAY DATA CENTER - CLIENT 3091.
001000 DATE-WRITTEN.   1994-08-15.
001100 DATE-COMPILED.  1994-08-15.
001200 SECURITY.       COMPANY CONFIDENTIAL - PROGRAMMER ACCESS ONLY.
001300*****************************************************************
001400*  C H A N G E   L O G
001500*----------------------------------------------------------------
001600* 1994-08-15  DPW  ORIGINAL - UNFILTERED DUMP, ASCENDING ID       DP0002
001700* 1994-11-01  DPW  ADDED FROM/TO DATE AND TYPE FILTERS            DP0009
001800* 1995-04-20  RG   ADDED STATUS FILTER                            RG0018
001900* 1996-09-18  DPW  ADDED NOTE SUBSTRING SEARCH (INSPECT)          DP0033
002000* 1997-02-11  SLK  RESORTED DESCENDING BY TIMESTAMP - REQ         SL0038
002100* 1998-11-30  SLK  Y2K - TIMESTAMP FIELD NOW CCYYMMDDHHMMSS       SL0057
002200* 1999-05-06  RG   ADDED CSV EXPORT SIDE FILE                     RG0064
002300* 2001-11-05  SLK  ADDED PER-TYPE SUBTOTAL BREAKOUT               SL0080
002400*****************************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     CONSOLE IS CRT
002900     C01 IS TOP-OF-FORM
003000     CLASS ALPHA-NOTE-CHARS IS 'A' THRU 'Z' '0' THRU '9' SPACE
003100     UPSI-0 ON STATUS IS RERUN-REQUESTED
003200             OFF STATUS IS NORMAL-RUN-MODE.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT TRAN-FILE        ASSIGN TO TRANFILE
003600         ORGANIZATION IS SEQUENTIAL.
003700     SELECT ACCT-MASTER-FILE ASSIGN TO ACCTMSTR
003800         ORGANIZATION IS SEQUENTIAL.
003900     SELECT SORT-WORK-FILE   ASSIGN TO SORTWK1.
004000     SELECT REPORT-FILE      ASSIGN TO HISTRPT
004100         ORGANIZATION IS SEQUENTIAL.
004200     SELECT EXPORT-FILE      ASSIGN TO HISTCSV
004300         ORGANIZATION IS LINE SEQUENTIAL.

004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  TRAN-FILE
004700     LABEL RECORDS ARE STANDARD.
004800     COPY RPCNTR3091-COPYBOOKS-RPTRAN.

004900 FD  ACCT-MASTER-FILE
005000     LABEL RECORDS ARE STANDARD.
005100     COPY RPCNTR3091-COPYBOOKS-RPACCT.

005200 SD  SORT-WORK-FILE.
005300 01  SW-REC.
005400     05  SW-TIMESTAMP                   PIC 9(14).
005500     05  SW-TXN-ID                      PIC 9(9).
005600     05  SW-SENDER-ID                   PIC 9(9).
005700     05  SW-RECEIVER-ID                 PIC 9(9).
005800     05  SW-AMOUNT                      PIC S9(9)V99 COMP-3.
005900     05  SW-TYPE                        PIC X(10).
006000     05  SW-STATUS                      PIC X(10).
006100     05  SW-DATE                        PIC 9(8).
006200     05  SW-NOTE                        PIC X(30).
006300     05  FILLER                         PIC X(10).

006400 FD  REPORT-FILE
006500     LABEL RECORDS ARE STANDARD.
006600 01  REPORT-LINE                        PIC X(132).

006700 FD  EXPORT-FILE
006800     LABEL RECORDS ARE STANDARD.
006900 01  EXPORT-LINE                        PIC X(200).

007000 WORKING-STORAGE SECTION.
007100 01  WS-SWITCHES.
007200     05  ACCT-EOF-SW                    PIC X(1) VALUE 'N'.
007300         88  ACCT-EOF                            VALUE 'Y'.
007400     05  SORT-EOF-SW                    PIC X(1) VALUE 'N'.
007500         88  SORT-EOF                            VALUE 'Y'.
007600     05  WS-NOTE-MATCH-SW               PIC X(1) VALUE 'N'.
007700         88  WS-NOTE-MATCHES                     VALUE 'Y'.
007800     05  FILLER                         PIC X(10) VALUE SPACES.

007900*    RUN PARAMETERS - SUPPLIED ON THE COMMAND LINE, SLASH
008000*    DELIMITED - ACCTID/FROMDATE/TODATE/TYPE/STATUS/NOTETEXT
008100 01  WS-CMD-LINE                        PIC X(120) VALUE SPACES.
008200 01  WS-FILTER-PARMS.
008300     05  WS-F-ACCT-ID                   PIC 9(9)  VALUE 0.
008400     05  WS-F-ACCT-ID-R REDEFINES WS-F-ACCT-ID PIC X(9).
008500     05  WS-F-FROM-DATE                 PIC 9(8)  VALUE 0.
008600     05  WS-F-FROM-DATE-R REDEFINES WS-F-FROM-DATE.
008700         10  WS-F-FROM-CCYY             PIC 9(4).
008800         10  WS-F-FROM-MMDD             PIC 9(4).
008900     05  WS-F-TO-DATE                   PIC 9(8)  VALUE 99999999.
009000     05  WS-F-TYPE                      PIC X(10) VALUE SPACES.
009100     05  WS-F-STATUS                    PIC X(10) VALUE SPACES.
009200     05  WS-F-NOTE                      PIC X(30) VALUE SPACES.
009300     05  FILLER                         PIC X(10) VALUE SPACES.

009400 01  WS-NOTE-WORK.
009500     05  WS-NOTE-UC                     PIC X(30).
009600     05  WS-FILTER-UC                   PIC X(30).
009700     05  WS-FILTER-LEN                  PIC S9(2) COMP VALUE 0.
009800     05  WS-NOTE-SCAN-POS               PIC S9(2) COMP VALUE 0.
009900     05  WS-NOTE-SCAN-MAX               PIC S9(2) COMP VALUE 0.
010000     05  FILLER                         PIC X(4) VALUE SPACES.

010100 01  WS-COUNTERS.
010200     05  WS-TOTAL-COUNT                 PIC S9(7) COMP-3 VALUE 0.
010300     05  WS-TOTAL-AMOUNT                PIC S9(9)V99 COMP-3
010400                                                       VALUE 0.
010500     05  WS-TY-SEND-CT                  PIC S9(7) COMP-3 VALUE 0.
010600     05  WS-TY-SEND-AMT                 PIC S9(9)V99 COMP-3
010700                                                       VALUE 0.
010800     05  WS-TY-REQ-CT                   PIC S9(7) COMP-3 VALUE 0.
010900     05  WS-TY-REQ-AMT                  PIC S9(9)V99 COMP-3
011000                                                       VALUE 0.
011100     05  WS-TY-WD-CT                    PIC S9(7) COMP-3 VALUE 0.
011200     05  WS-TY-WD-AMT                   PIC S9(9)V99 COMP-3
011300                                                       VALUE 0.
011400     05  WS-TY-DEP-CT                   PIC S9(7) COMP-3 VALUE 0.
011500     05  WS-TY-DEP-AMT                  PIC S9(9)V99 COMP-3
011600                                                       VALUE 0.
011700     05  FILLER                         PIC X(10) VALUE SPACES.

011800 01  WS-ACCT-EMAIL-TABLE.
011900     05  WS-EM-TAB-CT                   PIC S9(4) COMP VALUE 0.
012000     05  WS-EM-ENTRY OCCURS 1 TO 3000 TIMES
012100             DEPENDING ON WS-EM-TAB-CT
012200             INDEXED BY WS-EM-IX.
012300         10  WS-EM-ACCT-ID              PIC 9(9).
012400         10  WS-EM-ACCT-ID-R REDEFINES WS-EM-ACCT-ID PIC X(9).
012500         10  WS-EM-EMAIL                PIC X(40).

012600 01  WS-HDR-LINE.
012700     05  FILLER PIC X(20) VALUE 'RPCNTR3091 - TXN HIST'.
012800     05  FILLER PIC X(10) VALUE 'ACCT ID: '.
012900     05  WS-HDR-ACCT                    PIC 9(9).
013000     05  FILLER                         PIC X(93) VALUE SPACES.

013100 01  WS-DETAIL-LINE.
013200     05  WS-D-DATE                      PIC X(10).
013300     05  FILLER                         PIC X(2) VALUE SPACES.
013400     05  WS-D-TYPE                      PIC X(10).
013500     05  FILLER                         PIC X(2) VALUE SPACES.
013600     05  WS-D-AMOUNT                    PIC ZZZ,ZZZ,ZZ9.99.
013700     05  FILLER                         PIC X(2) VALUE SPACES.
013800     05  WS-D-STATUS                    PIC X(10).
013900     05  FILLER                         PIC X(2) VALUE SPACES.
014000     05  WS-D-NOTE                      PIC X(30).
014100     05  FILLER                         PIC X(51) VALUE SPACES.

014200 01  WS-SUBTOTAL-LINE.
014300     05  WS-ST-LABEL                    PIC X(20).
014400     05  WS-ST-COUNT                    PIC ZZZ,ZZ9.
014500     05  WS-ST-AMOUNT                   PIC ZZZ,ZZZ,ZZ9.99.
014600     05  FILLER                         PIC X(95) VALUE SPACES.

014700 01  WS-CSV-FIELDS.
014800     05  WS-CSV-SENDER-EMAIL            PIC X(40).
014900     05  WS-CSV-RECEIVER-EMAIL          PIC X(40).
015000     05  WS-CSV-NOTE                    PIC X(30).
015100     05  FILLER                         PIC X(10) VALUE SPACES.

015200 PROCEDURE DIVISION.
015300 0100-MAIN-RTN.
015400     ACCEPT WS-CMD-LINE FROM COMMAND-LINE.
015500     PERFORM 0150-PARSE-COMMAND-LINE.
015600     OPEN INPUT ACCT-MASTER-FILE.
015700     PERFORM 0200-LOAD-EMAIL-TABLE THRU 0200-EXIT
015800         UNTIL ACCT-EOF.
015900     CLOSE ACCT-MASTER-FILE.
016000     OPEN OUTPUT REPORT-FILE.
016100     OPEN OUTPUT EXPORT-FILE.
016200     MOVE WS-F-ACCT-ID TO WS-HDR-ACCT.
016300     WRITE REPORT-LINE FROM WS-HDR-LINE.
016400     MOVE 'ID,TYPE,STATUS,AMOUNT,SENDER,RECEIVER,DATE,NOTE'
016500         TO EXPORT-LINE.
016600     WRITE EXPORT-LINE.
016700     SORT SORT-WORK-FILE
016800         ON DESCENDING KEY SW-TIMESTAMP
016900         INPUT PROCEDURE IS 1000-FILTER-AND-RELEASE THRU
017000                             1000-EXIT
017100         OUTPUT PROCEDURE IS 3000-PRINT-AND-EXPORT THRU
017200                              3000-EXIT.
017300     PERFORM 9000-END-RTN.
017400     CLOSE REPORT-FILE EXPORT-FILE.
017500     STOP RUN.

017600*****************************************************************
017700*   0150 - RG0018/DP0033 - SLASH-DELIMITED RUN PARAMETER STRING
017800*****************************************************************
017900 0150-PARSE-COMMAND-LINE.
018000     UNSTRING WS-CMD-LINE DELIMITED BY '/'
018100         INTO WS-F-ACCT-ID WS-F-FROM-DATE WS-F-TO-DATE
018200              WS-F-TYPE WS-F-STATUS WS-F-NOTE.

018300 0200-LOAD-EMAIL-TABLE.
018400     READ ACCT-MASTER-FILE
018500         AT END MOVE 'Y' TO ACCT-EOF-SW
018600         GO TO 0200-EXIT.
018700     ADD 1 TO WS-EM-TAB-CT.
018800     SET WS-EM-IX TO WS-EM-TAB-CT.
018900     MOVE RPA1100-ACCT-ID TO WS-EM-ACCT-ID (WS-EM-IX).
019000     MOVE RPA1100-EMAIL   TO WS-EM-EMAIL (WS-EM-IX).
019100 0200-EXIT.
019200     EXIT.

019300*****************************************************************
019400*   1000 - FILTER TRAN-FILE FOR THIS ACCOUNT AND RELEASE THE
019500*   SURVIVING ROWS TO THE SORT
019600*****************************************************************
019700 1000-FILTER-AND-RELEASE.
019800     OPEN INPUT TRAN-FILE.
019900     PERFORM 1100-READ-TRAN-FILE.
020000     PERFORM 1200-FILTER-ONE-ROW THRU 1200-EXIT
020100         UNTIL SORT-EOF.
020200     CLOSE TRAN-FILE.
020300 1000-EXIT.
020400     EXIT.

020500 1100-READ-TRAN-FILE.
020600     READ TRAN-FILE
020700         AT END MOVE 'Y' TO SORT-EOF-SW.

020800 1200-FILTER-ONE-ROW.
020900     IF (RPT-SENDER-ID = WS-F-ACCT-ID OR
021000         RPT-RECEIVER-ID = WS-F-ACCT-ID)
021100         AND RPT-DATE NOT LESS THAN WS-F-FROM-DATE
021200         AND RPT-DATE NOT GREATER THAN WS-F-TO-DATE
021300         AND (WS-F-TYPE = SPACES OR RPT-TYPE = WS-F-TYPE)
021400         AND (WS-F-STATUS = SPACES OR
021500              RPT-STATUS = WS-F-STATUS)
021600         PERFORM 7500-CHECK-NOTE-FILTER
021700         IF WS-NOTE-MATCHES
021800             MOVE RPT-TXN-ID       TO SW-TXN-ID
021900             MOVE RPT-SENDER-ID    TO SW-SENDER-ID
022000             MOVE RPT-RECEIVER-ID  TO SW-RECEIVER-ID
022100             MOVE RPT-AMOUNT       TO SW-AMOUNT
022200             MOVE RPT-TYPE         TO SW-TYPE
022300             MOVE RPT-STATUS       TO SW-STATUS
022400             MOVE RPT-DATE         TO SW-DATE
022500             MOVE RPT-NOTE         TO SW-NOTE
022600             MOVE RPT-TIMESTAMP-14 TO SW-TIMESTAMP
022700             RELEASE SW-REC.
022800     PERFORM 1100-READ-TRAN-FILE.
022900 1200-EXIT.
023000     EXIT.

023100*****************************************************************
023200*   7500 - DP0033 - CASE-INSENSITIVE SUBSTRING SEARCH, NO
023300*   MISSING NOTE EVER MATCHES A NON-BLANK FILTER
023400*****************************************************************
023500 7500-CHECK-NOTE-FILTER.
023600     MOVE 'N' TO WS-NOTE-MATCH-SW.
023700     MOVE WS-F-NOTE TO WS-FILTER-UC.
023800     INSPECT WS-FILTER-UC CONVERTING
023900         'abcdefghijklmnopqrstuvwxyz' TO
024000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
024100     PERFORM 7600-CALC-FILTER-LEN.
024200     IF WS-FILTER-LEN = 0
024300         MOVE 'Y' TO WS-NOTE-MATCH-SW
024400     ELSE
024500         MOVE RPT-NOTE TO WS-NOTE-UC
024600         INSPECT WS-NOTE-UC CONVERTING
024700             'abcdefghijklmnopqrstuvwxyz' TO
024800             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
024900         COMPUTE WS-NOTE-SCAN-MAX = 31 - WS-FILTER-LEN
025000         PERFORM 7550-SCAN-ONE-POS THRU 7550-EXIT
025100             VARYING WS-NOTE-SCAN-POS FROM 1 BY 1
025200             UNTIL WS-NOTE-SCAN-POS > WS-NOTE-SCAN-MAX
025300             OR WS-NOTE-MATCHES.

025400 7550-SCAN-ONE-POS.
025500     IF WS-NOTE-UC (WS-NOTE-SCAN-POS : WS-FILTER-LEN) =
025600        WS-FILTER-UC (1 : WS-FILTER-LEN)
025700         MOVE 'Y' TO WS-NOTE-MATCH-SW.
025800 7550-EXIT.
025900     EXIT.

026000 7600-CALC-FILTER-LEN.
026100     MOVE 30 TO WS-FILTER-LEN.
026200     PERFORM 7650-SCAN-STEP THRU 7650-EXIT
026300         VARYING WS-FILTER-LEN FROM 30 BY -1
026400         UNTIL WS-FILTER-LEN = 0
026500         OR WS-FILTER-UC (WS-FILTER-LEN : 1) NOT = SPACE.

026600 7650-SCAN-STEP.
026700     CONTINUE.
026800 7650-EXIT.
026900     EXIT.

027000*****************************************************************
027100*   3000 - PRINT DETAIL LINES NEWEST FIRST, ACCUMULATE BY-TYPE
027200*   SUBTOTALS, EMIT THE CSV EXPORT ROW, PRINT FINAL TOTALS
027300*****************************************************************
027400 3000-PRINT-AND-EXPORT.
027500     MOVE 'N' TO SORT-EOF-SW.
027600     RETURN SORT-WORK-FILE
027700         AT END MOVE 'Y' TO SORT-EOF-SW.
027800     PERFORM 3050-PRINT-ONE-ROW THRU 3050-EXIT
027900         UNTIL SORT-EOF.
028000     PERFORM 3500-PRINT-SUBTOTALS.
028100 3000-EXIT.
028200     EXIT.

028300 3050-PRINT-ONE-ROW.
028400     PERFORM 3100-PRINT-DETAIL.
028500     PERFORM 3200-ACCUM-BY-TYPE.
028600     PERFORM 3300-WRITE-EXPORT-ROW.
028700     RETURN SORT-WORK-FILE
028800         AT END MOVE 'Y' TO SORT-EOF-SW.
028900 3050-EXIT.
029000     EXIT.

029100 3100-PRINT-DETAIL.
029200     ADD 1 TO WS-TOTAL-COUNT.
029300     ADD SW-AMOUNT TO WS-TOTAL-AMOUNT.
029400     MOVE SW-DATE (1:4)  TO WS-D-DATE (1:4).
029500     MOVE '-'            TO WS-D-DATE (5:1).
029600     MOVE SW-DATE (5:2)  TO WS-D-DATE (6:2).
029700     MOVE '-'            TO WS-D-DATE (8:1).
029800     MOVE SW-DATE (7:2)  TO WS-D-DATE (9:2).
029900     MOVE SW-TYPE        TO WS-D-TYPE.
030000     MOVE SW-AMOUNT      TO WS-D-AMOUNT.
030100     MOVE SW-STATUS      TO WS-D-STATUS.
030200     MOVE SW-NOTE        TO WS-D-NOTE.
030300     WRITE REPORT-LINE FROM WS-DETAIL-LINE.

030400 3200-ACCUM-BY-TYPE.
030500     IF SW-TYPE = 'SEND      '
030600         ADD 1 TO WS-TY-SEND-CT
030700         ADD SW-AMOUNT TO WS-TY-SEND-AMT
030800     ELSE
030900     IF SW-TYPE = 'REQUEST   '
031000         ADD 1 TO WS-TY-REQ-CT
031100         ADD SW-AMOUNT TO WS-TY-REQ-AMT
031200     ELSE
031300     IF SW-TYPE = 'WITHDRAW  '
031400         ADD 1 TO WS-TY-WD-CT
031500         ADD SW-AMOUNT TO WS-TY-WD-AMT
031600     ELSE
031700     IF SW-TYPE = 'DEPOSIT   '
031800         ADD 1 TO WS-TY-DEP-CT
031900         ADD SW-AMOUNT TO WS-TY-DEP-AMT.

032000 3300-WRITE-EXPORT-ROW.
032100     MOVE 'N/A' TO WS-CSV-SENDER-EMAIL WS-CSV-RECEIVER-EMAIL.
032200     SET WS-EM-IX TO 1.
032300     SEARCH WS-EM-ENTRY VARYING WS-EM-IX
032400         AT END NEXT SENTENCE
032500         WHEN WS-EM-ACCT-ID (WS-EM-IX) = SW-SENDER-ID
032600             AND SW-SENDER-ID NOT = 0
032700             MOVE WS-EM-EMAIL (WS-EM-IX) TO WS-CSV-SENDER-EMAIL.
032800     SET WS-EM-IX TO 1.
032900     SEARCH WS-EM-ENTRY VARYING WS-EM-IX
033000         AT END NEXT SENTENCE
033100         WHEN WS-EM-ACCT-ID (WS-EM-IX) = SW-RECEIVER-ID
033200             AND SW-RECEIVER-ID NOT = 0
033300             MOVE WS-EM-EMAIL (WS-EM-IX) TO
033400                               WS-CSV-RECEIVER-EMAIL.
033500     IF SW-NOTE = SPACES
033600         MOVE SPACES TO WS-CSV-NOTE
033700     ELSE
033800         MOVE SW-NOTE TO WS-CSV-NOTE.
033900     STRING SW-TXN-ID       DELIMITED BY SIZE ','
034000            SW-TYPE         DELIMITED BY SPACE ','
034100            SW-STATUS       DELIMITED BY SPACE ','
034200            SW-AMOUNT       DELIMITED BY SIZE ','
034300            WS-CSV-SENDER-EMAIL   DELIMITED BY SPACE ','
034400            WS-CSV-RECEIVER-EMAIL DELIMITED BY SPACE ','
034500            SW-DATE         DELIMITED BY SIZE ','
034600            WS-CSV-NOTE     DELIMITED BY SPACE
034700         INTO EXPORT-LINE.
034800     WRITE EXPORT-LINE.
034900     MOVE SPACES TO EXPORT-LINE.

035000 3500-PRINT-SUBTOTALS.
035100     MOVE 'SEND SUBTOTAL'    TO WS-ST-LABEL.
035200     MOVE WS-TY-SEND-CT      TO WS-ST-COUNT.
035300     MOVE WS-TY-SEND-AMT     TO WS-ST-AMOUNT.
035400     WRITE REPORT-LINE FROM WS-SUBTOTAL-LINE.
035500     MOVE 'REQUEST SUBTOTAL' TO WS-ST-LABEL.
035600     MOVE WS-TY-REQ-CT       TO WS-ST-COUNT.
035700     MOVE WS-TY-REQ-AMT      TO WS-ST-AMOUNT.
035800     WRITE REPORT-LINE FROM WS-SUBTOTAL-LINE.
035900     MOVE 'WITHDRAW SUBTOTAL' TO WS-ST-LABEL.
036000     MOVE WS-TY-WD-CT        TO WS-ST-COUNT.
036100     MOVE WS-TY-WD-AMT       TO WS-ST-AMOUNT.
036200     WRITE REPORT-LINE FROM WS-SUBTOTAL-LINE.
036300     MOVE 'DEPOSIT SUBTOTAL' TO WS-ST-LABEL.
036400     MOVE WS-TY-DEP-CT       TO WS-ST-COUNT.
036500     MOVE WS-TY-DEP-AMT      TO WS-ST-AMOUNT.
036600     WRITE REPORT-LINE FROM WS-SUBTOTAL-LINE.

036700 9000-END-RTN.
036800     MOVE 'GRAND TOTAL'      TO WS-ST-LABEL.
036900     MOVE WS-TOTAL-COUNT     TO WS-ST-COUNT.
037000     MOVE WS-TOTAL-AMOUNT    TO WS-ST-AMOUNT.
037100     WRITE REPORT-LINE FROM WS-SUBTOTAL-LINE.
037200     DISPLAY 'RP2000 - HISTORY REPORT COMPLETE' UPON CRT AT 2401.


