000100*****************************************************************
000200*  PROGRAM-ID.  RP5000
000300*  ACCOUNT REGISTRATION AND DOCUMENT/VERIFICATION MAINTENANCE
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     RP5000.
000700 AUTHOR.         R GAUTHIER.
000800 INSTALLATION.   REVPAY DATA CENTER - CLIENT 3091.
000900 DATE-WRITTEN.   1989-11-06.
001000 DATE-COMPILED.  1989-11-06.
001100 SECURITY.       COMPANY CONFIDENTIAL - PROGRAMMER ACCESS ONLY.
001200*****************************************************************
001300*  C H A N G E   L O G
001400*----------------------------------------------------------------
001500* 1989-11-06  RG   ORIGINAL - PERSONAL WALLET REGISTRATION        RG0701
001600* 1991-02-14  RG   ADDED BUSINESS REGISTRATION FIELDS             RG0709
001700* 1994-07-01  DPW  ADDED PIN CAPTURE AT REGISTRATION              DP0715
001800* 1996-04-02  DPW  ADDED UPLOAD-DOC ACTION (DOC-COUNT)            DP0722
001900* 1997-09-30  SLK  ADDED VERIFY ACTION - 2-DOC RULE               SL0730
002000* 1998-11-30  SLK  Y2K - ACCT-OPEN-DATE NOW CCYYMMDD              SL0739
002100*****************************************************************
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SPECIAL-NAMES.
002500     CONSOLE IS CRT
002600     C01 IS TOP-OF-FORM
002700     CLASS NUMERIC-DIGITS IS '0' THRU '9'
002800     UPSI-0 ON STATUS IS RERUN-REQUESTED
002900             OFF STATUS IS NORMAL-RUN-MODE.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT ACCT-MASTER-FILE ASSIGN TO ACCTMSTR
003300         ORGANIZATION IS SEQUENTIAL.
003400     SELECT USER-REQUEST-FILE ASSIGN TO USRREQ
003500         ORGANIZATION IS SEQUENTIAL.

003600 DATA DIVISION.
003700 FILE SECTION.
003800 FD  ACCT-MASTER-FILE
003900     LABEL RECORDS ARE STANDARD.
004000     COPY RPCNTR3091-COPYBOOKS-RPACCT.

004100 FD  USER-REQUEST-FILE
004200     LABEL RECORDS ARE STANDARD.
004300 01  USR-REC.
004400     05  USR-ACTION                     PIC X(10).
004500         88  USR-ACT-REGISTER           VALUE 'REGISTER  '.
004600         88  USR-ACT-UPLOAD-DOC         VALUE 'UPLOAD-DOC'.
004700         88  USR-ACT-VERIFY             VALUE 'VERIFY    '.
004800     05  USR-ACCT-ID                    PIC 9(9).
004900     05  USR-FULL-NAME                  PIC X(30).
005000     05  USR-EMAIL                      PIC X(40).
005100     05  USR-PHONE                      PIC X(15).
005200     05  USR-PASSWORD                   PIC X(30).
005300     05  USR-PIN                        PIC X(4).
005400     05  USR-ACCT-TYPE                  PIC X(10).
005500     05  USR-BUS-NAME                   PIC X(30).
005600     05  USR-BUS-TYPE                   PIC X(20).
005700     05  USR-TAX-ID                     PIC X(15).
005800     05  USR-ADDRESS                    PIC X(40).
005900     05  FILLER                         PIC X(3).

006000 WORKING-STORAGE SECTION.
006100 01  WS-SWITCHES.
006200     05  ACCT-EOF-SW                    PIC X(1) VALUE 'N'.
006300         88  ACCT-EOF                            VALUE 'Y'.
006400     05  REQ-EOF-SW                     PIC X(1) VALUE 'N'.
006500         88  REQ-EOF                              VALUE 'Y'.
006600     05  FILLER                         PIC X(8) VALUE SPACES.

006700 01  WS-COUNTERS.
006800     05  WS-NEXT-ACCT-ID                PIC 9(9) VALUE 0.
006900     05  WS-NEXT-ACCT-ID-R REDEFINES WS-NEXT-ACCT-ID PIC X(9).
007000     05  WS-REGISTERED-CT               PIC S9(7) COMP-3
007100                                                       VALUE 0.
007200     05  FILLER                         PIC X(8) VALUE SPACES.

007300 01  WS-RUN-DATE-TIME.
007400     05  WS-RUN-DATE                    PIC 9(8).
007500     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
007600         10  WS-RUN-CCYY                PIC 9(4).
007700         10  WS-RUN-MM                  PIC 9(2).
007800         10  WS-RUN-DD                  PIC 9(2).
007900     05  FILLER                         PIC X(6) VALUE SPACES.

008000 01  WS-POINTERS.
008100     05  WS-ACCT-IX-SAVE                PIC S9(4) COMP.
008200     05  FILLER                         PIC X(4) VALUE SPACES.

008300 01  WS-ACCT-TABLE.
008400     05  WS-ACCT-TAB-CT                 PIC S9(4) COMP VALUE 0.
008500     05  WS-ACCT-ENTRY OCCURS 1 TO 3000 TIMES
008600             DEPENDING ON WS-ACCT-TAB-CT
008700             INDEXED BY WS-ACT-IX.
008800         10  WS-ACT-ID                  PIC 9(9).
008900         10  WS-ACT-FULL-NAME           PIC X(30).
009000         10  WS-ACT-EMAIL               PIC X(40).
009100         10  WS-ACT-PHONE               PIC X(15).
009200         10  WS-ACT-PASSWORD-HASH       PIC X(30).
009300         10  WS-ACT-PIN-HASH            PIC X(30).
009400         10  WS-ACT-TYPE                PIC X(10).
009500         10  WS-ACT-TYPE-VIEW REDEFINES WS-ACT-TYPE PIC X(10).
009600         10  WS-ACT-WALLET-BAL          PIC S9(9)V99 COMP-3.
009700         10  WS-ACT-BUS-NAME            PIC X(30).
009800         10  WS-ACT-BUS-TYPE            PIC X(20).
009900         10  WS-ACT-TAX-ID              PIC X(15).
010000         10  WS-ACT-ADDRESS             PIC X(40).
010100         10  WS-ACT-DOC-COUNT           PIC S9(2) COMP-3.
010200         10  WS-ACT-BUS-VERIFIED        PIC X(1).
010300         10  WS-ACT-OPEN-DATE           PIC 9(8).
010400         10  FILLER                     PIC X(5).

010500 PROCEDURE DIVISION.
010600 0100-MAIN-RTN.
010700     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
010800     OPEN INPUT ACCT-MASTER-FILE.
010900     PERFORM 0200-LOAD-ACCT-TABLE THRU 0200-EXIT
011000         UNTIL ACCT-EOF.
011100     CLOSE ACCT-MASTER-FILE.
011200     OPEN INPUT USER-REQUEST-FILE.
011300     PERFORM 0300-READ-REQUEST.
011400     PERFORM 1000-PROCESS-REQUEST THRU 1000-EXIT
011500         UNTIL REQ-EOF.
011600     CLOSE USER-REQUEST-FILE.
011700     OPEN OUTPUT ACCT-MASTER-FILE.
011800     PERFORM 0600-WRITE-ACCT-RECORD THRU 0600-EXIT
011900         VARYING WS-ACT-IX FROM 1 BY 1
012000         UNTIL WS-ACT-IX > WS-ACCT-TAB-CT.
012100     CLOSE ACCT-MASTER-FILE.
012200     PERFORM 9000-END-RTN.
012300     STOP RUN.

012400 0200-LOAD-ACCT-TABLE.
012500     READ ACCT-MASTER-FILE
012600         AT END MOVE 'Y' TO ACCT-EOF-SW
012700         GO TO 0200-EXIT.
012800     ADD 1 TO WS-ACCT-TAB-CT.
012900     SET WS-ACT-IX TO WS-ACCT-TAB-CT.
013000     MOVE RPA1100-ACCT-ID           TO WS-ACT-ID (WS-ACT-IX).
013100     MOVE RPA1100-FULL-NAME         TO
013200                               WS-ACT-FULL-NAME (WS-ACT-IX).
013300     MOVE RPA1100-EMAIL             TO WS-ACT-EMAIL (WS-ACT-IX).
013400     MOVE RPA1100-PHONE             TO WS-ACT-PHONE (WS-ACT-IX).
013500     MOVE RPA1100-PASSWORD-HASH     TO
013600                               WS-ACT-PASSWORD-HASH (WS-ACT-IX).
013700     MOVE RPA1100-PIN-HASH          TO
013800                               WS-ACT-PIN-HASH (WS-ACT-IX).
013900     MOVE RPA1100-ACCT-TYPE         TO WS-ACT-TYPE (WS-ACT-IX).
014000     MOVE RPA1100-WALLET-BAL        TO
014100                               WS-ACT-WALLET-BAL (WS-ACT-IX).
014200     MOVE RPA1100-BUS-NAME          TO
014300                               WS-ACT-BUS-NAME (WS-ACT-IX).
014400     MOVE RPA1100-BUS-TYPE          TO
014500                               WS-ACT-BUS-TYPE (WS-ACT-IX).
014600     MOVE RPA1100-TAX-ID            TO WS-ACT-TAX-ID (WS-ACT-IX).
014700     MOVE RPA1100-ADDRESS           TO
014800                               WS-ACT-ADDRESS (WS-ACT-IX).
014900     MOVE RPA1100-DOC-COUNT         TO
015000                               WS-ACT-DOC-COUNT (WS-ACT-IX).
015100     MOVE RPA1100-BUS-VERIFIED      TO
015200                               WS-ACT-BUS-VERIFIED (WS-ACT-IX).
015300     MOVE RPA1100-ACCT-OPEN-DATE-R  TO
015400                               WS-ACT-OPEN-DATE (WS-ACT-IX).
015500     IF RPA1100-ACCT-ID NOT LESS THAN WS-NEXT-ACCT-ID
015600         MOVE RPA1100-ACCT-ID TO WS-NEXT-ACCT-ID
015700         ADD 1 TO WS-NEXT-ACCT-ID.
015800 0200-EXIT.
015900     EXIT.

016000 0300-READ-REQUEST.
016100     READ USER-REQUEST-FILE
016200         AT END MOVE 'Y' TO REQ-EOF-SW.

016300 1000-PROCESS-REQUEST.
016400     IF USR-ACT-REGISTER
016500         PERFORM 2100-REGISTER
016600     ELSE
016700     IF USR-ACT-UPLOAD-DOC
016800         PERFORM 2200-UPLOAD-DOC
016900     ELSE
017000     IF USR-ACT-VERIFY
017100         PERFORM 2300-VERIFY-BUSINESS.
017200     PERFORM 0300-READ-REQUEST.
017300 1000-EXIT.
017400     EXIT.

017500*****************************************************************
017600*   2100-REGISTER - OPENING WALLET BALANCE IS ALWAYS 0.00
017700*****************************************************************
017800 2100-REGISTER.
017900     ADD 1 TO WS-ACCT-TAB-CT.
018000     SET WS-ACT-IX TO WS-ACCT-TAB-CT.
018100     MOVE WS-NEXT-ACCT-ID     TO WS-ACT-ID (WS-ACT-IX).
018200     ADD 1 TO WS-NEXT-ACCT-ID.
018300     MOVE USR-FULL-NAME       TO WS-ACT-FULL-NAME (WS-ACT-IX).
018400     MOVE USR-EMAIL           TO WS-ACT-EMAIL (WS-ACT-IX).
018500     MOVE USR-PHONE           TO WS-ACT-PHONE (WS-ACT-IX).
018600     MOVE USR-PASSWORD        TO
018700                               WS-ACT-PASSWORD-HASH (WS-ACT-IX).
018800     MOVE SPACES              TO WS-ACT-PIN-HASH (WS-ACT-IX).
018900     MOVE USR-PIN             TO
019000                          WS-ACT-PIN-HASH (WS-ACT-IX) (1:4).
019100     MOVE USR-ACCT-TYPE       TO WS-ACT-TYPE (WS-ACT-IX).
019200     MOVE ZERO                TO WS-ACT-WALLET-BAL (WS-ACT-IX).
019300     MOVE USR-BUS-NAME        TO WS-ACT-BUS-NAME (WS-ACT-IX).
019400     MOVE USR-BUS-TYPE        TO WS-ACT-BUS-TYPE (WS-ACT-IX).
019500     MOVE USR-TAX-ID          TO WS-ACT-TAX-ID (WS-ACT-IX).
019600     MOVE USR-ADDRESS         TO WS-ACT-ADDRESS (WS-ACT-IX).
019700     MOVE ZERO                TO WS-ACT-DOC-COUNT (WS-ACT-IX).
019800     MOVE 'N'                 TO WS-ACT-BUS-VERIFIED (WS-ACT-IX).
019900     MOVE WS-RUN-DATE         TO WS-ACT-OPEN-DATE (WS-ACT-IX).
020000     ADD 1 TO WS-REGISTERED-CT.

020100*****************************************************************
020200*   2200-UPLOAD-DOC - DOCUMENTS ACCUMULATE, THEY ARE NEVER
020300*   REPLACED
020400*****************************************************************
020500 2200-UPLOAD-DOC.
020600     PERFORM 7000-FIND-ACCT-BY-ID.
020700     IF WS-ACCT-IX-SAVE = 0
020800         DISPLAY 'RP5000 - USER NOT FOUND' UPON CRT AT 2401
020900     ELSE
021000         ADD 1 TO WS-ACT-DOC-COUNT (WS-ACCT-IX-SAVE).

021100*****************************************************************
021200*   2300-VERIFY-BUSINESS - VERIFIED ONLY WHEN DOC-COUNT >= 2
021300*****************************************************************
021400 2300-VERIFY-BUSINESS.
021500     PERFORM 7000-FIND-ACCT-BY-ID.
021600     IF WS-ACCT-IX-SAVE = 0
021700         DISPLAY 'RP5000 - USER NOT FOUND' UPON CRT AT 2401
021800     ELSE
021900     IF WS-ACT-DOC-COUNT (WS-ACCT-IX-SAVE) >= 2
022000         MOVE 'Y' TO WS-ACT-BUS-VERIFIED (WS-ACCT-IX-SAVE)
022100     ELSE
022200         DISPLAY 'RP5000 - VERIFICATION FAILED - <2 DOCS'
022300             UPON CRT AT 2401.

022400 7000-FIND-ACCT-BY-ID.
022500     MOVE 0 TO WS-ACCT-IX-SAVE.
022600     PERFORM VARYING WS-ACT-IX FROM 1 BY 1
022700             UNTIL WS-ACT-IX > WS-ACCT-TAB-CT
022800         IF WS-ACT-ID (WS-ACT-IX) = USR-ACCT-ID
022900             SET WS-ACCT-IX-SAVE TO WS-ACT-IX
023000             SET WS-ACT-IX TO WS-ACCT-TAB-CT.

023100 0600-WRITE-ACCT-RECORD.
023200     MOVE WS-ACT-ID (WS-ACT-IX)          TO RPA1100-ACCT-ID.
023300     MOVE WS-ACT-FULL-NAME (WS-ACT-IX)   TO RPA1100-FULL-NAME.
023400     MOVE WS-ACT-EMAIL (WS-ACT-IX)       TO RPA1100-EMAIL.
023500     MOVE WS-ACT-PHONE (WS-ACT-IX)       TO RPA1100-PHONE.
023600     MOVE WS-ACT-PASSWORD-HASH (WS-ACT-IX) TO
023700                               RPA1100-PASSWORD-HASH.
023800     MOVE WS-ACT-PIN-HASH (WS-ACT-IX)    TO RPA1100-PIN-HASH.
023900     MOVE WS-ACT-TYPE (WS-ACT-IX)        TO RPA1100-ACCT-TYPE.
024000     MOVE WS-ACT-WALLET-BAL (WS-ACT-IX)  TO RPA1100-WALLET-BAL.
024100     MOVE WS-ACT-BUS-NAME (WS-ACT-IX)    TO RPA1100-BUS-NAME.
024200     MOVE WS-ACT-BUS-TYPE (WS-ACT-IX)    TO RPA1100-BUS-TYPE.
024300     MOVE WS-ACT-TAX-ID (WS-ACT-IX)      TO RPA1100-TAX-ID.
024400     MOVE WS-ACT-ADDRESS (WS-ACT-IX)     TO RPA1100-ADDRESS.
024500     MOVE WS-ACT-DOC-COUNT (WS-ACT-IX)   TO RPA1100-DOC-COUNT.
024600     MOVE WS-ACT-BUS-VERIFIED (WS-ACT-IX) TO RPA1100-BUS-VERIFIED.
024700     MOVE WS-ACT-OPEN-DATE (WS-ACT-IX)   TO
024800                               RPA1100-ACCT-OPEN-DATE-R.
024900     WRITE RPA1100-REC.
025000 0600-EXIT.
025100     EXIT.

025200 9000-END-RTN.
025300     DISPLAY 'RP5000 - ACCOUNTS REGISTERED: ' WS-REGISTERED-CT
025400         UPON CRT AT 2401.


