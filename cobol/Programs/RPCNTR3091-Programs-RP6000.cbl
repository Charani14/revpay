000100*****************************************************************
000200*  PROGRAM-ID.  RP6000
000300*  LOGIN AUTHENTICATION - EMAIL-OR-PHONE + PASSWORD MATCH
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     RP6000.
000700 AUTHOR.         D P WOJCIK.
000800 INSTALLATION.   REVPAY DATA CENTER - CLIENT 3091.
000900 DATE-WRITTEN.   1993-05-19.
001000 DATE-COMPILED.  1993-05-19.
001100 SECURITY.       COMPANY CONFIDENTIAL - PROGRAMMER ACCESS ONLY.
001200*****************************************************************
001300*  C H A N G E   L O G
001400*----------------------------------------------------------------
001500* 1993-05-19  DPW  ORIGINAL - BATCH LOGIN VERIFICATION            DP0801
001600* 1994-09-02  DPW  IDENTIFIER MAY BE EMAIL OR PHONE               DP0806
001700* 1998-11-30  SLK  Y2K - LOGIN-DATE NOW CCYYMMDD ON RESULT        SL0819
001800* 2000-06-14  SLK  ADDED RESULT FILE FOR DRIVER FLOW TIE-IN       SL0824
001900*****************************************************************
002000 ENVIRONMENT DIVISION.
002100 CONFIGURATION SECTION.
002200 SPECIAL-NAMES.
002300     CONSOLE IS CRT
002400     C01 IS TOP-OF-FORM
002500     CLASS NUMERIC-DIGITS IS '0' THRU '9'
002600     UPSI-0 ON STATUS IS RERUN-REQUESTED
002700             OFF STATUS IS NORMAL-RUN-MODE.
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000     SELECT ACCT-MASTER-FILE  ASSIGN TO ACCTMSTR
003100         ORGANIZATION IS SEQUENTIAL.
003200     SELECT LOGIN-REQUEST-FILE ASSIGN TO LGNREQ
003300         ORGANIZATION IS SEQUENTIAL.
003400     SELECT LOGIN-RESULT-FILE ASSIGN TO LGNRSLT
003500         ORGANIZATION IS SEQUENTIAL.

003600 DATA DIVISION.
003700 FILE SECTION.
003800 FD  ACCT-MASTER-FILE
003900     LABEL RECORDS ARE STANDARD.
004000     COPY RPCNTR3091-COPYBOOKS-RPACCT.

004100 FD  LOGIN-REQUEST-FILE
004200     LABEL RECORDS ARE STANDARD.
004300 01  LGN-REQ-REC.
004400     05  LGN-IDENTIFIER                 PIC X(40).
004500     05  LGN-PASSWORD                   PIC X(30).
004600     05  FILLER                         PIC X(10).

004700 FD  LOGIN-RESULT-FILE
004800     LABEL RECORDS ARE STANDARD.
004900 01  LGN-RSLT-REC.
005000     05  LGN-RSLT-IDENTIFIER            PIC X(40).
005100     05  LGN-RSLT-ACCT-ID               PIC 9(9).
005200     05  LGN-RSLT-ACCT-ID-R REDEFINES
005300                            LGN-RSLT-ACCT-ID PIC X(9).
005400     05  LGN-RSLT-CODE                  PIC X(1).
005500         88  LGN-APPROVED               VALUE 'A'.
005600         88  LGN-DENIED                 VALUE 'D'.
005700     05  LGN-RSLT-DATE                  PIC 9(8).
005800     05  FILLER                         PIC X(10).

005900 WORKING-STORAGE SECTION.
006000 01  WS-SWITCHES.
006100     05  ACCT-EOF-SW                    PIC X(1) VALUE 'N'.
006200         88  ACCT-EOF                            VALUE 'Y'.
006300     05  REQ-EOF-SW                     PIC X(1) VALUE 'N'.
006400         88  REQ-EOF                             VALUE 'Y'.
006500     05  FILLER                         PIC X(8) VALUE SPACES.

006600 01  WS-COUNTERS.
006700     05  WS-LOGIN-OK-CT                 PIC S9(7) COMP-3 VALUE 0.
006800     05  WS-LOGIN-BAD-CT                PIC S9(7) COMP-3 VALUE 0.
006900     05  FILLER                         PIC X(10) VALUE SPACES.

007000 01  WS-RUN-DATE-TIME.
007100     05  WS-RUN-DATE                    PIC 9(8).
007200     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
007300         10  WS-RUN-CCYY                PIC 9(4).
007400         10  WS-RUN-MM                  PIC 9(2).
007500         10  WS-RUN-DD                  PIC 9(2).
007600     05  FILLER                         PIC X(6) VALUE SPACES.

007700 01  WS-POINTERS.
007800     05  WS-ACCT-IX-SAVE                PIC S9(4) COMP VALUE 0.
007900     05  FILLER                         PIC X(4) VALUE SPACES.

008000 01  WS-ACCT-TABLE.
008100     05  WS-ACCT-TAB-CT                 PIC S9(4) COMP VALUE 0.
008200     05  WS-ACCT-ENTRY OCCURS 1 TO 3000 TIMES
008300             DEPENDING ON WS-ACCT-TAB-CT
008400             INDEXED BY WS-ACT-IX.
008500         10  WS-ACT-ID                  PIC 9(9).
008600         10  WS-ACT-ID-R REDEFINES WS-ACT-ID PIC X(9).
008700         10  WS-ACT-EMAIL               PIC X(40).
008800         10  WS-ACT-PHONE               PIC X(15).
008900         10  WS-ACT-PASSWORD-HASH       PIC X(30).
009000         10  FILLER                     PIC X(6).

009100 PROCEDURE DIVISION.
009200 0100-MAIN-RTN.
009300     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
009400     OPEN INPUT ACCT-MASTER-FILE.
009500     PERFORM 0200-LOAD-ACCT-TABLE THRU 0200-EXIT
009600         UNTIL ACCT-EOF.
009700     CLOSE ACCT-MASTER-FILE.
009800     OPEN INPUT LOGIN-REQUEST-FILE.
009900     OPEN OUTPUT LOGIN-RESULT-FILE.
010000     PERFORM 0300-READ-REQUEST.
010100     PERFORM 1000-VERIFY-LOGIN THRU 1000-EXIT
010200         UNTIL REQ-EOF.
010300     CLOSE LOGIN-REQUEST-FILE LOGIN-RESULT-FILE.
010400     PERFORM 9000-END-RTN.
010500     STOP RUN.

010600 0200-LOAD-ACCT-TABLE.
010700     READ ACCT-MASTER-FILE
010800         AT END MOVE 'Y' TO ACCT-EOF-SW
010900         GO TO 0200-EXIT.
011000     ADD 1 TO WS-ACCT-TAB-CT.
011100     SET WS-ACT-IX TO WS-ACCT-TAB-CT.
011200     MOVE RPA1100-ACCT-ID          TO WS-ACT-ID (WS-ACT-IX).
011300     MOVE RPA1100-EMAIL            TO WS-ACT-EMAIL (WS-ACT-IX).
011400     MOVE RPA1100-PHONE            TO WS-ACT-PHONE (WS-ACT-IX).
011500     MOVE RPA1100-PASSWORD-HASH    TO
011600                               WS-ACT-PASSWORD-HASH (WS-ACT-IX).
011700 0200-EXIT.
011800     EXIT.

011900 0300-READ-REQUEST.
012000     READ LOGIN-REQUEST-FILE
012100         AT END MOVE 'Y' TO REQ-EOF-SW.

012200*****************************************************************
012300*   1000-VERIFY-LOGIN - IDENTIFIER MATCHES EITHER EMAIL OR
012400*   PHONE, THEN THE PASSWORD HASH MUST MATCH EXACTLY - DP0806
012500*****************************************************************
012600 1000-VERIFY-LOGIN.
012700     PERFORM 7000-FIND-ACCT-BY-IDENT.
012800     MOVE LGN-IDENTIFIER  TO LGN-RSLT-IDENTIFIER.
012900     MOVE WS-RUN-DATE     TO LGN-RSLT-DATE.
013000     IF WS-ACCT-IX-SAVE = 0
013100         MOVE 0    TO LGN-RSLT-ACCT-ID
013200         MOVE 'D'  TO LGN-RSLT-CODE
013300         ADD 1     TO WS-LOGIN-BAD-CT
013400     ELSE
013500         IF WS-ACT-PASSWORD-HASH (WS-ACCT-IX-SAVE) =
013600                                                 LGN-PASSWORD
013700             MOVE WS-ACT-ID (WS-ACCT-IX-SAVE) TO
013800                                               LGN-RSLT-ACCT-ID
013900             MOVE 'A'  TO LGN-RSLT-CODE
014000             ADD 1     TO WS-LOGIN-OK-CT
014100         ELSE
014200             MOVE WS-ACT-ID (WS-ACCT-IX-SAVE) TO
014300                                               LGN-RSLT-ACCT-ID
014400             MOVE 'D'  TO LGN-RSLT-CODE
014500             ADD 1     TO WS-LOGIN-BAD-CT.
014600     WRITE LGN-RSLT-REC.
014700     PERFORM 0300-READ-REQUEST.
014800 1000-EXIT.
014900     EXIT.

015000 7000-FIND-ACCT-BY-IDENT.
015100     MOVE 0 TO WS-ACCT-IX-SAVE.
015200     PERFORM VARYING WS-ACT-IX FROM 1 BY 1
015300             UNTIL WS-ACT-IX > WS-ACCT-TAB-CT
015400         IF WS-ACT-EMAIL (WS-ACT-IX) = LGN-IDENTIFIER
015500            OR WS-ACT-PHONE (WS-ACT-IX) = LGN-IDENTIFIER
015600             SET WS-ACCT-IX-SAVE TO WS-ACT-IX
015700             SET WS-ACT-IX TO WS-ACCT-TAB-CT.

015800 9000-END-RTN.
015900     DISPLAY 'RP6000 - LOGINS APPROVED: ' WS-LOGIN-OK-CT
016000         UPON CRT AT 2401.
016100     DISPLAY 'RP6000 - LOGINS DENIED:   ' WS-LOGIN-BAD-CT
016200         UPON CRT AT 2501.


