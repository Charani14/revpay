000100*****************************************************************
000200*  PROGRAM-ID.  RP7000
000300*  NOTIFICATION MAINTENANCE - SEND / READ-FLAG / PREFERENCES
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     RP7000.
000700 AUTHOR.         S L KOWALCZYK.
000800 INSTALLATION.   REVPAY DATA CENTER - CLIENT 3091.
000900 DATE-WRITTEN.   1996-10-08.
001000 DATE-COMPILED.  1996-10-08.
001100 SECURITY.       COMPANY CONFIDENTIAL - PROGRAMMER ACCESS ONLY.
001200*****************************************************************
001300*  C H A N G E   L O G
001400*----------------------------------------------------------------
001500* 1996-10-08  SLK  ORIGINAL - ALERT/PAYMENT/REQUEST NOTICES       SL0901
001600* 1997-03-21  SLK  ADDED MARK-READ / MARK-UNREAD ACTIONS          SL0906
001700* 1998-11-30  SLK  Y2K - NOTF-DATE NOW CCYYMMDD                   SL0912
001800* 1999-07-19  SLK  ADDED SET-PREFS SINGLETON RECORD               SL0918
001900* 2001-02-05  SLK  ADDED GET ACTION - UNREAD-ONLY FILTER          SL0925
002000* 2002-04-02  SLK  GET ACTION NOW RETURNS NOTICES NEWEST-FIRST    SL0931
002100* 2002-07-11  SLK  ADDED GET-PREFS - DEFAULTS TO ALL BUT PREF     SL0937
002200*****************************************************************
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SPECIAL-NAMES.
002600     CONSOLE IS CRT
002700     C01 IS TOP-OF-FORM
002800     CLASS NUMERIC-DIGITS IS '0' THRU '9'
002900     UPSI-0 ON STATUS IS RERUN-REQUESTED
003000             OFF STATUS IS NORMAL-RUN-MODE.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT NOTF-FILE          ASSIGN TO NOTFFILE
003400         ORGANIZATION IS SEQUENTIAL.
003500     SELECT NOTF-REQUEST-FILE  ASSIGN TO NOTFREQ
003600         ORGANIZATION IS SEQUENTIAL.
003700     SELECT NOTF-LIST-RPT      ASSIGN TO NOTFLIST
003800         ORGANIZATION IS SEQUENTIAL.

003900 DATA DIVISION.
004000 FILE SECTION.
004100 FD  NOTF-FILE
004200     LABEL RECORDS ARE STANDARD.
004300     COPY RPCNTR3091-COPYBOOKS-RPNOTF.

004400 FD  NOTF-REQUEST-FILE
004500     LABEL RECORDS ARE STANDARD.
004600 01  NTF-REQ-REC.
004700     05  NTF-ACTION                     PIC X(10).
004800         88  NTF-ACT-SEND               VALUE 'SEND      '.
004900         88  NTF-ACT-MARK-READ          VALUE 'MARK-READ '.
005000         88  NTF-ACT-MARK-UNREAD        VALUE 'MARK-UNRD '.
005100         88  NTF-ACT-GET                VALUE 'GET       '.
005200         88  NTF-ACT-GET-PREFS          VALUE 'GET-PREFS '.
005300         88  NTF-ACT-SET-PREFS          VALUE 'SET-PREFS '.
005400     05  NTF-USER-ID                    PIC 9(9).
005500     05  NTF-NOTF-ID                    PIC 9(9).
005600     05  NTF-TYPE                       PIC X(12).
005700     05  NTF-MESSAGE                    PIC X(60).
005800     05  NTF-UNREAD-ONLY                PIC X(1).
005900         88  NTF-UNREAD-ONLY-YES        VALUE 'Y'.
006000     05  FILLER                         PIC X(5).

006100 FD  NOTF-LIST-RPT
006200     LABEL RECORDS ARE STANDARD.
006300 01  NLR-LINE                           PIC X(100).

006400 WORKING-STORAGE SECTION.
006500 01  WS-SWITCHES.
006600     05  NOTF-EOF-SW                    PIC X(1) VALUE 'N'.
006700         88  NOTF-EOF                             VALUE 'Y'.
006800     05  REQ-EOF-SW                     PIC X(1) VALUE 'N'.
006900         88  REQ-EOF                             VALUE 'Y'.
007000     05  FILLER                         PIC X(8) VALUE SPACES.

007100 01  WS-COUNTERS.
007200     05  WS-NEXT-NOTF-ID                PIC 9(9) VALUE 0.
007300     05  WS-NEXT-NOTF-ID-R REDEFINES WS-NEXT-NOTF-ID PIC X(9).
007400     05  WS-SENT-CT                     PIC S9(7) COMP-3 VALUE 0.
007500     05  FILLER                         PIC X(8) VALUE SPACES.

007600 01  WS-RUN-DATE-TIME.
007700     05  WS-RUN-DATE                    PIC 9(8).
007800     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
007900         10  WS-RUN-CCYY                PIC 9(4).
008000         10  WS-RUN-MM                  PIC 9(2).
008100         10  WS-RUN-DD                  PIC 9(2).
008200     05  WS-RUN-TIME                    PIC 9(6).
008300     05  FILLER                         PIC X(6) VALUE SPACES.

008400 01  WS-POINTERS.
008500     05  WS-NOTF-IX-SAVE                PIC S9(4) COMP VALUE 0.
008600     05  FILLER                         PIC X(4) VALUE SPACES.

008700 01  WS-NOTF-TABLE.
008800     05  WS-NOTF-TAB-CT                 PIC S9(4) COMP VALUE 0.
008900     05  WS-NOTF-ENTRY OCCURS 1 TO 4000 TIMES
009000             DEPENDING ON WS-NOTF-TAB-CT
009100             INDEXED BY WS-NTF-IX.
009200         10  WS-NTF-ID                  PIC 9(9).
009300         10  WS-NTF-USER-ID             PIC 9(9).
009400         10  WS-NTF-TYPE                PIC X(12).
009500         10  WS-NTF-TYPE-R REDEFINES WS-NTF-TYPE PIC X(12).
009600         10  WS-NTF-MESSAGE             PIC X(60).
009700         10  WS-NTF-READ-FLAG           PIC X(1).
009800         10  WS-NTF-DATE                PIC 9(8).
009900         10  WS-NTF-TIME                PIC 9(6).
010000         10  FILLER                     PIC X(4).

010100*    PREFERENCE IS A SINGLETON ROW ON THE SAME FILE - USER-ID
010200*    ZERO IS RESERVED AS ITS KEY AND NOTF-TYPE 'PREFERENCE'
010300*    CARRIES THE ENCODED ON/OFF FLAGS IN THE MESSAGE TEXT - SL0918
010400 01  WS-PREF-LINE.
010500     05  WS-PREF-USER-ID                PIC 9(9).
010600     05  FILLER                         PIC X(1) VALUE SPACE.
010700     05  WS-PREF-FLAGS                  PIC X(60).

010800 01  WS-LIST-LINE.
010900     05  WLL-ID                         PIC ZZZZZZZZ9.
011000     05  FILLER                         PIC X(1) VALUE SPACE.
011100     05  WLL-TYPE                       PIC X(12).
011200     05  FILLER                         PIC X(1) VALUE SPACE.
011300     05  WLL-FLAG                       PIC X(6).
011400     05  FILLER                         PIC X(1) VALUE SPACE.
011500     05  WLL-MESSAGE                    PIC X(60).
011600     05  FILLER                         PIC X(10) VALUE SPACES.

011700 PROCEDURE DIVISION.
011800 0100-MAIN-RTN.
011900     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
012000     ACCEPT WS-RUN-TIME FROM TIME.
012100     OPEN INPUT NOTF-FILE.
012200     PERFORM 0200-LOAD-NOTF-TABLE THRU 0200-EXIT
012300         UNTIL NOTF-EOF.
012400     CLOSE NOTF-FILE.
012500     OPEN INPUT NOTF-REQUEST-FILE.
012600     OPEN OUTPUT NOTF-LIST-RPT.
012700     PERFORM 0300-READ-REQUEST.
012800     PERFORM 1000-PROCESS-REQUEST THRU 1000-EXIT
012900         UNTIL REQ-EOF.
013000     CLOSE NOTF-REQUEST-FILE NOTF-LIST-RPT.
013100     OPEN OUTPUT NOTF-FILE.
013200     PERFORM 0600-REWRITE-NOTF THRU 0600-EXIT
013300         VARYING WS-NTF-IX FROM 1 BY 1
013400         UNTIL WS-NTF-IX > WS-NOTF-TAB-CT.
013500     CLOSE NOTF-FILE.
013600     PERFORM 9000-END-RTN.
013700     STOP RUN.

013800 0200-LOAD-NOTF-TABLE.
013900     READ NOTF-FILE
014000         AT END MOVE 'Y' TO NOTF-EOF-SW
014100         GO TO 0200-EXIT.
014200     ADD 1 TO WS-NOTF-TAB-CT.
014300     SET WS-NTF-IX TO WS-NOTF-TAB-CT.
014400     MOVE RPN-NOTF-ID          TO WS-NTF-ID (WS-NTF-IX).
014500     MOVE RPN-USER-ID          TO WS-NTF-USER-ID (WS-NTF-IX).
014600     MOVE RPN-TYPE             TO WS-NTF-TYPE (WS-NTF-IX).
014700     MOVE RPN-MESSAGE          TO WS-NTF-MESSAGE (WS-NTF-IX).
014800     MOVE RPN-READ-FLAG        TO WS-NTF-READ-FLAG (WS-NTF-IX).
014900     MOVE RPN-DATE             TO WS-NTF-DATE (WS-NTF-IX).
015000     MOVE RPN-TIME             TO WS-NTF-TIME (WS-NTF-IX).
015100     IF RPN-NOTF-ID NOT LESS THAN WS-NEXT-NOTF-ID
015200         MOVE RPN-NOTF-ID TO WS-NEXT-NOTF-ID
015300         ADD 1 TO WS-NEXT-NOTF-ID.
015400 0200-EXIT.
015500     EXIT.

015600 0300-READ-REQUEST.
015700     READ NOTF-REQUEST-FILE
015800         AT END MOVE 'Y' TO REQ-EOF-SW.

015900 1000-PROCESS-REQUEST.
016000     IF NTF-ACT-SEND
016100         PERFORM 2100-SEND-NOTF
016200     ELSE
016300     IF NTF-ACT-MARK-READ
016400         PERFORM 2200-MARK-READ
016500     ELSE
016600     IF NTF-ACT-MARK-UNREAD
016700         PERFORM 2300-MARK-UNREAD
016800     ELSE
016900     IF NTF-ACT-GET
017000         PERFORM 2400-GET-LIST
017100     ELSE
017200     IF NTF-ACT-SET-PREFS
017300         PERFORM 2500-SET-PREFS
017400     ELSE
017500     IF NTF-ACT-GET-PREFS
017600         PERFORM 2600-GET-PREFS.
017700     PERFORM 0300-READ-REQUEST.
017800 1000-EXIT.
017900     EXIT.

018000*****************************************************************
018100*   2100-SEND-NOTF - NEW NOTICE ALWAYS STARTS UNREAD
018200*****************************************************************
018300 2100-SEND-NOTF.
018400     ADD 1 TO WS-NOTF-TAB-CT.
018500     SET WS-NTF-IX TO WS-NOTF-TAB-CT.
018600     MOVE WS-NEXT-NOTF-ID    TO WS-NTF-ID (WS-NTF-IX).
018700     ADD 1 TO WS-NEXT-NOTF-ID.
018800     MOVE NTF-USER-ID        TO WS-NTF-USER-ID (WS-NTF-IX).
018900     MOVE NTF-TYPE           TO WS-NTF-TYPE (WS-NTF-IX).
019000     MOVE NTF-MESSAGE        TO WS-NTF-MESSAGE (WS-NTF-IX).
019100     MOVE 'N'                TO WS-NTF-READ-FLAG (WS-NTF-IX).
019200     MOVE WS-RUN-DATE        TO WS-NTF-DATE (WS-NTF-IX).
019300     MOVE WS-RUN-TIME        TO WS-NTF-TIME (WS-NTF-IX).
019400     ADD 1 TO WS-SENT-CT.

019500 2200-MARK-READ.
019600     PERFORM 7000-FIND-NOTF-FOR-USER.
019700     IF WS-NOTF-IX-SAVE NOT = 0
019800         MOVE 'Y' TO WS-NTF-READ-FLAG (WS-NOTF-IX-SAVE).

019900 2300-MARK-UNREAD.
020000     PERFORM 7000-FIND-NOTF-FOR-USER.
020100     IF WS-NOTF-IX-SAVE NOT = 0
020200         MOVE 'N' TO WS-NTF-READ-FLAG (WS-NOTF-IX-SAVE).

020300*****************************************************************
020400*   2400-GET-LIST - WRITES THE USER'S NOTICES TO NOTFLIST,
020500*   OPTIONALLY LIMITED TO UNREAD ITEMS BY THE UNREAD-ONLY FLAG
020600*****************************************************************
020700*   USERS WANT THEIR LATEST NOTICE ON TOP.  TABLE IS BUILT IN
020800*   APPEND (OLDEST-FIRST) ORDER SO WE WALK IT BACKWARDS - SL0931
020900 2400-GET-LIST.
021000     PERFORM 2420-GET-ONE-NOTICE THRU 2420-EXIT
021100         VARYING WS-NTF-IX FROM WS-NOTF-TAB-CT BY -1
021200         UNTIL WS-NTF-IX < 1.

021300 2420-GET-ONE-NOTICE.
021400     IF WS-NTF-USER-ID (WS-NTF-IX) = NTF-USER-ID
021500         IF NTF-UNREAD-ONLY-YES
021600             IF WS-NTF-READ-FLAG (WS-NTF-IX) = 'N'
021700                 PERFORM 2450-WRITE-LIST-LINE
021800             END-IF
021900         ELSE
022000             PERFORM 2450-WRITE-LIST-LINE
022100         END-IF.
022200 2420-EXIT.
022300     EXIT.

022400 2450-WRITE-LIST-LINE.
022500     MOVE WS-NTF-ID (WS-NTF-IX)       TO WLL-ID.
022600     MOVE WS-NTF-TYPE (WS-NTF-IX)     TO WLL-TYPE.
022700     IF WS-NTF-READ-FLAG (WS-NTF-IX) = 'Y'
022800         MOVE 'READ  '   TO WLL-FLAG
022900     ELSE
023000         MOVE 'UNREAD'   TO WLL-FLAG.
023100     MOVE WS-NTF-MESSAGE (WS-NTF-IX)  TO WLL-MESSAGE.
023200     WRITE NLR-LINE FROM WS-LIST-LINE.

023300*****************************************************************
023400*   2500-SET-PREFS - PREFERENCE ROW IS A SINGLETON PER USER,
023500*   NOTF-TYPE 'PREFERENCE', REPLACED IN PLACE IF ALREADY
023600*   PRESENT RATHER THAN ACCUMULATED - SL0918
023700*****************************************************************
023800 2500-SET-PREFS.
023900     MOVE 0 TO WS-NOTF-IX-SAVE.
024000     PERFORM 2520-FIND-ONE-PREF THRU 2520-EXIT
024100         VARYING WS-NTF-IX FROM 1 BY 1
024200         UNTIL WS-NTF-IX > WS-NOTF-TAB-CT.
024300     IF WS-NOTF-IX-SAVE = 0
024400         ADD 1 TO WS-NOTF-TAB-CT
024500         SET WS-NTF-IX TO WS-NOTF-TAB-CT
024600         MOVE WS-NEXT-NOTF-ID  TO WS-NTF-ID (WS-NTF-IX)
024700         ADD 1 TO WS-NEXT-NOTF-ID
024800         MOVE NTF-USER-ID      TO WS-NTF-USER-ID (WS-NTF-IX)
024900         MOVE 'PREFERENCE  '   TO WS-NTF-TYPE (WS-NTF-IX)
025000         MOVE NTF-MESSAGE      TO WS-NTF-MESSAGE (WS-NTF-IX)
025100         MOVE 'Y'              TO WS-NTF-READ-FLAG (WS-NTF-IX)
025200         MOVE WS-RUN-DATE      TO WS-NTF-DATE (WS-NTF-IX)
025300         MOVE WS-RUN-TIME      TO WS-NTF-TIME (WS-NTF-IX)
025400     ELSE
025500         MOVE NTF-MESSAGE  TO WS-NTF-MESSAGE (WS-NOTF-IX-SAVE)
025600         MOVE WS-RUN-DATE  TO WS-NTF-DATE (WS-NOTF-IX-SAVE)
025700         MOVE WS-RUN-TIME  TO WS-NTF-TIME (WS-NOTF-IX-SAVE).

025800 2520-FIND-ONE-PREF.
025900     IF WS-NTF-USER-ID (WS-NTF-IX) = NTF-USER-ID
026000        AND WS-NTF-TYPE (WS-NTF-IX) = 'PREFERENCE  '
026100         SET WS-NOTF-IX-SAVE TO WS-NTF-IX
026200         SET WS-NTF-IX TO WS-NOTF-TAB-CT.
026300 2520-EXIT.
026400     EXIT.

026500*****************************************************************
026600*   2600-GET-PREFS - REVERSE OF 2500-SET-PREFS.  NO ROW, OR A
026700*   ROW WITH A BLANK MESSAGE, MEANS THE USER NEVER SET PREFS -
026800*   TREAT THAT AS EVERY TYPE ENABLED EXCEPT PREFERENCE ITSELF,
026900*   SINCE A USER CANNOT SUBSCRIBE TO HIS OWN PREFERENCE ROW - SL0937
027000 2600-GET-PREFS.
027100     MOVE 0 TO WS-NOTF-IX-SAVE.
027200     PERFORM 2520-FIND-ONE-PREF THRU 2520-EXIT
027300         VARYING WS-NTF-IX FROM 1 BY 1
027400         UNTIL WS-NTF-IX > WS-NOTF-TAB-CT.
027500     MOVE NTF-USER-ID TO WS-PREF-USER-ID.
027600     IF WS-NOTF-IX-SAVE = 0
027700         MOVE 'ALERT,PAYMENT,REQUEST' TO WS-PREF-FLAGS
027800     ELSE
027900         IF WS-NTF-MESSAGE (WS-NOTF-IX-SAVE) = SPACES
028000             MOVE 'ALERT,PAYMENT,REQUEST' TO WS-PREF-FLAGS
028100         ELSE
028200             MOVE WS-NTF-MESSAGE (WS-NOTF-IX-SAVE)
028300                                       TO WS-PREF-FLAGS.
028400     PERFORM 2650-WRITE-PREF-LINE.

028500 2650-WRITE-PREF-LINE.
028600     MOVE WS-PREF-USER-ID   TO WLL-ID.
028700     MOVE 'PREFERENCE  '    TO WLL-TYPE.
028800     MOVE 'PREFS '         TO WLL-FLAG.
028900     MOVE WS-PREF-FLAGS     TO WLL-MESSAGE.
029000     WRITE NLR-LINE FROM WS-LIST-LINE.

029100 7000-FIND-NOTF-FOR-USER.
029200     MOVE 0 TO WS-NOTF-IX-SAVE.
029300     PERFORM 7020-FIND-ONE-NOTF THRU 7020-EXIT
029400         VARYING WS-NTF-IX FROM 1 BY 1
029500         UNTIL WS-NTF-IX > WS-NOTF-TAB-CT.

029600 7020-FIND-ONE-NOTF.
029700     IF WS-NTF-ID (WS-NTF-IX) = NTF-NOTF-ID
029800        AND WS-NTF-USER-ID (WS-NTF-IX) = NTF-USER-ID
029900         SET WS-NOTF-IX-SAVE TO WS-NTF-IX
030000         SET WS-NTF-IX TO WS-NOTF-TAB-CT.
030100 7020-EXIT.
030200     EXIT.

030300 0600-REWRITE-NOTF.
030400     MOVE WS-NTF-ID (WS-NTF-IX)        TO RPN-NOTF-ID.
030500     MOVE WS-NTF-USER-ID (WS-NTF-IX)   TO RPN-USER-ID.
030600     MOVE WS-NTF-TYPE (WS-NTF-IX)      TO RPN-TYPE.
030700     MOVE WS-NTF-MESSAGE (WS-NTF-IX)   TO RPN-MESSAGE.
030800     MOVE WS-NTF-READ-FLAG (WS-NTF-IX) TO RPN-READ-FLAG.
030900     MOVE WS-NTF-DATE (WS-NTF-IX)      TO RPN-DATE.
031000     MOVE WS-NTF-TIME (WS-NTF-IX)      TO RPN-TIME.
031100     WRITE RPN-REC.
031200 0600-EXIT.
031300     EXIT.

031400 9000-END-RTN.
031500     DISPLAY 'RP7000 - NOTICES SENT THIS RUN: ' WS-SENT-CT
031600         UPON CRT AT 2401.

