000100*****************************************************************
000200*  PROGRAM-ID.  RP3000
000300*  INVOICE CREATE - APPENDS UNPAID BUSINESS INVOICES
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     RP3000.
000700 AUTHOR.         R GAUTHIER.
000800 INSTALLATION.   REVPAY DATA CENTER - CLIENT 3091.
000900 DATE-WRITTEN.   1992-03-02.
001000 DATE-COMPILED.  1992-03-02.
001100 SECURITY.       COMPANY CONFIDENTIAL - PROGRAMMER ACCESS ONLY.
001200*****************************************************************
001300*  C H A N G E   L O G
001400*----------------------------------------------------------------
001500* 1992-03-02  RG   ORIGINAL - BUSINESS TIER INVOICING             RG0501
001600* 1993-10-11  RG   NEXT-INV-ID NOW DERIVED FROM CURRENT MAX       RG0512
001700* 1996-02-27  DPW  ADDED PAYMENT-TERMS FIELD                      DP0520
001800* 1998-11-30  SLK  Y2K - CREATED-DATE NOW CCYYMMDD                SL0530
001900*****************************************************************
002000 ENVIRONMENT DIVISION.
002100 CONFIGURATION SECTION.
002200 SPECIAL-NAMES.
002300     CONSOLE IS CRT
002400     C01 IS TOP-OF-FORM
002500     CLASS NUMERIC-DIGITS IS '0' THRU '9'
002600     UPSI-0 ON STATUS IS RERUN-REQUESTED
002700             OFF STATUS IS NORMAL-RUN-MODE.
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000     SELECT INV-FILE         ASSIGN TO INVFILE
003100         ORGANIZATION IS SEQUENTIAL.
003200     SELECT INV-REQUEST-FILE ASSIGN TO INVREQ
003300         ORGANIZATION IS SEQUENTIAL.

003400 DATA DIVISION.
003500 FILE SECTION.
003600 FD  INV-FILE
003700     LABEL RECORDS ARE STANDARD.
003800     COPY RPCNTR3091-COPYBOOKS-RPINV.

003900 FD  INV-REQUEST-FILE
004000     LABEL RECORDS ARE STANDARD.
004100 01  IVR-REC.
004200     05  IVR-BUS-USER-ID                PIC 9(9).
004300     05  IVR-BUS-USER-ID-R REDEFINES IVR-BUS-USER-ID PIC X(9).
004400     05  IVR-CUSTOMER-INFO              PIC X(40).
004500     05  IVR-ITEM-DETAILS               PIC X(60).
004600     05  IVR-PAYMENT-TERMS              PIC X(10).
004700     05  IVR-TOTAL-AMOUNT               PIC S9(9)V99 COMP-3.
004800     05  FILLER                         PIC X(5).

004900 WORKING-STORAGE SECTION.
005000 01  WS-SWITCHES.
005100     05  INV-EOF-SW                     PIC X(1) VALUE 'N'.
005200         88  INV-EOF                             VALUE 'Y'.
005300     05  REQ-EOF-SW                     PIC X(1) VALUE 'N'.
005400         88  REQ-EOF                             VALUE 'Y'.
005500     05  FILLER                         PIC X(8) VALUE SPACES.

005600 01  WS-COUNTERS.
005700     05  WS-NEXT-INV-ID                 PIC 9(9)  VALUE 0.
005800     05  WS-NEXT-INV-ID-R REDEFINES WS-NEXT-INV-ID PIC X(9).
005900     05  WS-INV-CREATED-CT              PIC S9(7) COMP-3 VALUE 0.
006000     05  FILLER                         PIC X(10) VALUE SPACES.

006100 01  WS-RUN-DATE-TIME.
006200     05  WS-RUN-DATE                    PIC 9(8).
006300     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
006400         10  WS-RUN-CCYY                PIC 9(4).
006500         10  WS-RUN-MM                  PIC 9(2).
006600         10  WS-RUN-DD                  PIC 9(2).
006700     05  FILLER                         PIC X(6) VALUE SPACES.

006800 01  WS-INV-ID-TABLE.
006900     05  WS-INV-TAB-CT                  PIC S9(4) COMP VALUE 0.
007000     05  WS-INV-ENTRY OCCURS 1 TO 3000 TIMES
007100             DEPENDING ON WS-INV-TAB-CT
007200             INDEXED BY WS-INV-IX.
007300         10  WS-INV-ID                  PIC 9(9).
007400         10  WS-INV-BUS-USER-ID         PIC 9(9).
007500         10  WS-INV-CUSTOMER-INFO       PIC X(40).
007600         10  WS-INV-ITEM-DETAILS        PIC X(60).
007700         10  WS-INV-PAYMENT-TERMS       PIC X(10).
007800         10  WS-INV-TOTAL-AMOUNT        PIC S9(9)V99 COMP-3.
007900         10  WS-INV-STATUS              PIC X(10).
008000         10  WS-INV-CREATED-DATE        PIC 9(8).
008100         10  FILLER                     PIC X(5).

008200 PROCEDURE DIVISION.
008300 0100-MAIN-RTN.
008400     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
008500     OPEN INPUT INV-FILE.
008600     PERFORM 0200-SCAN-MAX-INV-ID THRU 0200-EXIT
008700         UNTIL INV-EOF.
008800     CLOSE INV-FILE.
008900     OPEN OUTPUT INV-FILE.
009000     PERFORM 0300-COPY-EXISTING THRU 0300-EXIT
009100         VARYING WS-INV-IX FROM 1 BY 1
009200         UNTIL WS-INV-IX > WS-INV-TAB-CT.
009300     OPEN INPUT INV-REQUEST-FILE.
009400     PERFORM 0400-READ-REQUEST.
009500     PERFORM 2000-CREATE-INVOICE THRU 2000-EXIT
009600         UNTIL REQ-EOF.
009700     CLOSE INV-REQUEST-FILE INV-FILE.
009800     PERFORM 9000-END-RTN.
009900     STOP RUN.

010000*    THIS PASS ONLY DETERMINES THE NEXT AVAILABLE INV-ID -
010100*    THE MASTER GETS REOPENED FOR OUTPUT AND ITS ROWS ARE
010200*    ECHOED BACK BEFORE THE NEW ONES ARE APPENDED - RG0512
010300 0200-SCAN-MAX-INV-ID.
010400     READ INV-FILE
010500         AT END MOVE 'Y' TO INV-EOF-SW
010600         GO TO 0200-EXIT.
010700     ADD 1 TO WS-INV-TAB-CT.
010800     SET WS-INV-IX TO WS-INV-TAB-CT.
010900     MOVE RPI-INV-ID              TO WS-INV-ID (WS-INV-IX).
011000     MOVE RPI-BUS-USER-ID         TO
011100                               WS-INV-BUS-USER-ID (WS-INV-IX).
011200     MOVE RPI-CUSTOMER-INFO       TO
011300                               WS-INV-CUSTOMER-INFO (WS-INV-IX).
011400     MOVE RPI-ITEM-DETAILS        TO
011500                               WS-INV-ITEM-DETAILS (WS-INV-IX).
011600     MOVE RPI-PAYMENT-TERMS       TO
011700                               WS-INV-PAYMENT-TERMS (WS-INV-IX).
011800     MOVE RPI-TOTAL-AMOUNT        TO
011900                               WS-INV-TOTAL-AMOUNT (WS-INV-IX).
012000     MOVE RPI-STATUS              TO WS-INV-STATUS (WS-INV-IX).
012100     MOVE RPI-CREATED-DATE        TO
012200                               WS-INV-CREATED-DATE (WS-INV-IX).
012300     IF RPI-INV-ID NOT LESS THAN WS-NEXT-INV-ID
012400         MOVE RPI-INV-ID TO WS-NEXT-INV-ID
012500         ADD 1 TO WS-NEXT-INV-ID.
012600 0200-EXIT.
012700     EXIT.

012800 0300-COPY-EXISTING.
012900     MOVE WS-INV-ID (WS-INV-IX)          TO RPI-INV-ID.
013000     MOVE WS-INV-BUS-USER-ID (WS-INV-IX) TO RPI-BUS-USER-ID.
013100     MOVE WS-INV-CUSTOMER-INFO (WS-INV-IX) TO RPI-CUSTOMER-INFO.
013200     MOVE WS-INV-ITEM-DETAILS (WS-INV-IX) TO RPI-ITEM-DETAILS.
013300     MOVE WS-INV-PAYMENT-TERMS (WS-INV-IX) TO RPI-PAYMENT-TERMS.
013400     MOVE WS-INV-TOTAL-AMOUNT (WS-INV-IX) TO RPI-TOTAL-AMOUNT.
013500     MOVE WS-INV-STATUS (WS-INV-IX)      TO RPI-STATUS.
013600     MOVE WS-INV-CREATED-DATE (WS-INV-IX) TO RPI-CREATED-DATE.
013700     WRITE RPI-REC.
013800 0300-EXIT.
013900     EXIT.

014000 0400-READ-REQUEST.
014100     READ INV-REQUEST-FILE
014200         AT END MOVE 'Y' TO REQ-EOF-SW.

014300*****************************************************************
014400*   2000-CREATE-INVOICE - NEW INVOICES ALWAYS START UNPAID
014500*****************************************************************
014600 2000-CREATE-INVOICE.
014700     MOVE WS-NEXT-INV-ID           TO RPI-INV-ID.
014800     MOVE IVR-BUS-USER-ID          TO RPI-BUS-USER-ID.
014900     MOVE IVR-CUSTOMER-INFO        TO RPI-CUSTOMER-INFO.
015000     MOVE IVR-ITEM-DETAILS         TO RPI-ITEM-DETAILS.
015100     MOVE IVR-PAYMENT-TERMS        TO RPI-PAYMENT-TERMS.
015200     MOVE IVR-TOTAL-AMOUNT         TO RPI-TOTAL-AMOUNT.
015300     MOVE 'UNPAID    '             TO RPI-STATUS.
015400     MOVE WS-RUN-DATE              TO RPI-CREATED-DATE.
015500     WRITE RPI-REC.
015600     ADD 1 TO WS-NEXT-INV-ID.
015700     ADD 1 TO WS-INV-CREATED-CT.
015800     PERFORM 0400-READ-REQUEST.
015900 2000-EXIT.
016000     EXIT.

016100 9000-END-RTN.
016200     DISPLAY 'RP3000 - INVOICES CREATED: ' WS-INV-CREATED-CT
016300         UPON CRT AT 2401.

