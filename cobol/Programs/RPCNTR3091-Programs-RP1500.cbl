000100*****************************************************************
000200*  PROGRAM-ID.  RP1500
000300*  WALLET LEDGER ENGINE - DEPOSIT/SEND/REQUEST/ACCEPT/DECLINE/
000400*  WITHDRAW/PAYINV/CANCELINV/APPLYLOAN, ONE PASS OF BATCHREQ
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     RP1500.
000800 AUTHOR.         R GAUTHIER.
000900 INSTALLATION.   REVPAY DATA CENTER - CLIENT 3091.
001000 DATE-WRITTEN.   1994-04-11.
001100 DATE-COMPILED.  1994-04-11.
001200 SECURITY.       COMPANY CONFIDENTIAL - PROGRAMMER ACCESS ONLY.
001300*****************************************************************
001400*  C H A N G E   L O G
001500*----------------------------------------------------------------
001600* 1994-04-11  RG   ORIGINAL - DEPOSIT/SEND/WITHDRAW ONLY          RG0001
001700* 1994-09-02  RG   ADDED REQUEST/ACCEPT/DECLINE LIFECYCLE         RG0014
001800* 1995-06-30  DPW  BUSINESS BALANCE MAY NOT GO NEGATIVE           DP0022
001900* 1996-02-01  DPW  NOTIFICATION FILE APPEND ON EVERY POST         DP0031
002000* 1997-01-14  SLK  ADDED CONTROL TOTALS BY REJECT REASON          SL0040
002100* 1998-01-05  SLK  ADDED PAYINV/CANCELINV/APPLYLOAN ACTS          RQ4471
002200* 1998-11-30  SLK  Y2K - WS-RUN-DATE NOW CCYYMMDD                 SL0058
002300* 1999-03-22  RG   3-STRIKE PIN LIMIT MOVED INTO DRIVER           RG0063
002400* 2000-07-19  DPW  HALF-UP ROUNDING ON ALL MONEY COMPUTES         DP0071
002500* 2001-11-05  SLK  SUMMARY REPORT REALIGNED FOR NEW PRINTER SL0079
002600* 2002-03-11  DPW  ACCT MASTER REWRITE NOW CARRIES ALL 14 FIELDS  DP0084
002700* 2002-06-24  RG   DROPPED DEAD USER-NOT-FOUND GUARD IN APPLYLOAN DP0091
002800* 2002-08-02  RG   NOTICE TEXT NOW VARIES BY ACTION, WAS ONE       DP0093
002900*                  CANNED MESSAGE FOR ALL NINE ACTIONS; PAYINV/
003000*                  CANCELINV/APPLYLOAN NOW POST NOTICES TOO
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     CONSOLE IS CRT
003600     C01 IS TOP-OF-FORM
003700     CLASS NUMERIC-DIGITS IS '0' THRU '9'
003800     UPSI-0 ON STATUS IS RERUN-REQUESTED
003900             OFF STATUS IS NORMAL-RUN-MODE.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT ACCT-MASTER-FILE ASSIGN TO ACCTMSTR
004300         ORGANIZATION IS SEQUENTIAL.
004400     SELECT REQUEST-FILE     ASSIGN TO BATCHREQ
004500         ORGANIZATION IS SEQUENTIAL.
004600     SELECT TRAN-FILE        ASSIGN TO TRANFILE
004700         ORGANIZATION IS SEQUENTIAL.
004800     SELECT NOTF-FILE        ASSIGN TO NOTFFILE
004900         ORGANIZATION IS SEQUENTIAL.
005000     SELECT INV-FILE         ASSIGN TO INVFILE
005100         ORGANIZATION IS SEQUENTIAL.
005200     SELECT LOAN-FILE        ASSIGN TO LOANFILE
005300         ORGANIZATION IS SEQUENTIAL.
005400     SELECT SUMMARY-RPT      ASSIGN TO SUMRPT
005500         ORGANIZATION IS SEQUENTIAL.

005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  ACCT-MASTER-FILE
005900     LABEL RECORDS ARE STANDARD.
006000     COPY RPCNTR3091-COPYBOOKS-RPACCT.

006100 FD  REQUEST-FILE
006200     LABEL RECORDS ARE STANDARD.
006300     COPY RPCNTR3091-COPYBOOKS-RPREQ.

006400 FD  TRAN-FILE
006500     LABEL RECORDS ARE STANDARD.
006600     COPY RPCNTR3091-COPYBOOKS-RPTRAN.

006700 FD  NOTF-FILE
006800     LABEL RECORDS ARE STANDARD.
006900     COPY RPCNTR3091-COPYBOOKS-RPNOTF.

007000 FD  INV-FILE
007100     LABEL RECORDS ARE STANDARD.
007200     COPY RPCNTR3091-COPYBOOKS-RPINV.

007300 FD  LOAN-FILE
007400     LABEL RECORDS ARE STANDARD.
007500     COPY RPCNTR3091-COPYBOOKS-RPLOAN.

007600 FD  SUMMARY-RPT
007700     LABEL RECORDS ARE STANDARD.
007800 01  SUMMARY-LINE                      PIC X(132).

007900 WORKING-STORAGE SECTION.
008000 01  WS-SWITCHES.
008100     05  ACCT-EOF-SW                    PIC X(1)  VALUE 'N'.
008200         88  ACCT-EOF                             VALUE 'Y'.
008300     05  REQ-EOF-SW                     PIC X(1)  VALUE 'N'.
008400         88  REQ-EOF                              VALUE 'Y'.
008500     05  TXN-EOF-SW                     PIC X(1)  VALUE 'N'.
008600         88  TXN-EOF                              VALUE 'Y'.
008700     05  INV-EOF-SW                     PIC X(1)  VALUE 'N'.
008800         88  INV-EOF                              VALUE 'Y'.
008900     05  WS-PIN-OK-SW                   PIC X(1)  VALUE 'N'.
009000         88  WS-PIN-OK                            VALUE 'Y'.
009100     05  WS-REJECT-SW                   PIC X(1)  VALUE 'N'.
009200         88  WS-REQUEST-REJECTED                  VALUE 'Y'.
009300     05  WS-REJECT-REASON               PIC X(20) VALUE SPACES.
009400     05  FILLER                         PIC X(10) VALUE SPACES.

009500 01  WS-COUNTERS.
009600     05  WS-REQ-READ                    PIC S9(7) COMP-3 VALUE 0.
009700     05  WS-REQ-ACCEPTED                PIC S9(7) COMP-3 VALUE 0.
009800     05  WS-REQ-REJECTED                PIC S9(7) COMP-3 VALUE 0.
009900     05  WS-RJ-BAD-PIN                  PIC S9(7) COMP-3 VALUE 0.
010000     05  WS-RJ-INSUFF-BAL               PIC S9(7) COMP-3 VALUE 0.
010100     05  WS-RJ-NOT-FOUND                PIC S9(7) COMP-3 VALUE 0.
010200     05  WS-RJ-UNAUTHORIZED             PIC S9(7) COMP-3 VALUE 0.
010300     05  WS-RJ-ALREADY-PROC             PIC S9(7) COMP-3 VALUE 0.
010400     05  WS-RJ-BAD-AMOUNT               PIC S9(7) COMP-3 VALUE 0.
010500     05  WS-TOT-DEPOSITED               PIC S9(9)V99 COMP-3
010600                                                       VALUE 0.
010700     05  WS-TOT-TRANSFERRED             PIC S9(9)V99 COMP-3
010800                                                       VALUE 0.
010900     05  WS-TOT-WITHDRAWN               PIC S9(9)V99 COMP-3
011000                                                       VALUE 0.
011100     05  WS-NEXT-TXN-ID                 PIC 9(9)  VALUE 0.
011200     05  WS-NEXT-LOAN-ID                PIC 9(9)  VALUE 1.
011300     05  WS-NEXT-NOTF-ID                PIC 9(9)  VALUE 1.
011400     05  FILLER                         PIC X(10) VALUE SPACES.

011500 01  WS-RUN-DATE-TIME.
011600     05  WS-RUN-DATE                    PIC 9(8).
011700     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
011800         10  WS-RUN-CCYY                PIC 9(4).
011900         10  WS-RUN-MM                  PIC 9(2).
012000         10  WS-RUN-DD                  PIC 9(2).
012100     05  WS-RUN-TIME                    PIC 9(6).
012200     05  FILLER                         PIC X(6) VALUE SPACES.

012300*    LOOKUP POINTERS - SET BY THE FIND PARAGRAPHS BELOW
012400 01  WS-POINTERS.
012500     05  WS-ACTOR-IX                    PIC S9(4) COMP.
012600     05  WS-TARGET-IX                   PIC S9(4) COMP.
012700     05  WS-TXN-IX-SAVE                 PIC S9(4) COMP.
012800     05  WS-INV-IX-SAVE                 PIC S9(4) COMP.
012900     05  WS-SENDER-IX                    PIC S9(4) COMP.
013000     05  WS-TARGET-NUM                  PIC 9(9).
013100     05  WS-TARGET-NUM-R REDEFINES WS-TARGET-NUM PIC X(9).
013200     05  FILLER                         PIC X(6) VALUE SPACES.

013300*    SET BY EACH 2NNN-DO-xxxx PARAGRAPH JUST BEFORE IT PERFORMS
013400*    8000-WRITE-NOTIFICATION, SO THE NOTICE TEXT MATCHES THE
013500*    ACTION THAT ACTUALLY FIRED - DP0093
013600 01  WS-NOTF-CONTENT.
013700     05  WS-NOTF-TYPE-OUT               PIC X(12).
013800     05  WS-NOTF-MSG-OUT                PIC X(60).
013900     05  FILLER                         PIC X(8) VALUE SPACES.

014000 01  WS-ACCT-TABLE.
014100     05  WS-ACCT-TAB-CT                 PIC S9(4) COMP VALUE 0.
014200     05  WS-ACCT-ENTRY OCCURS 1 TO 3000 TIMES
014300             DEPENDING ON WS-ACCT-TAB-CT
014400             INDEXED BY WS-ACT-IX.
014500         10  WS-ACT-ID                  PIC 9(9).
014600         10  WS-ACT-ID-R REDEFINES WS-ACT-ID PIC X(9).
014700         10  WS-ACT-FULL-NAME           PIC X(30).
014800         10  WS-ACT-EMAIL               PIC X(40).
014900         10  WS-ACT-PHONE                PIC X(15).
015000         10  WS-ACT-PASSWORD-HASH       PIC X(30).
015100         10  WS-ACT-PIN-HASH            PIC X(30).
015200         10  WS-ACT-TYPE                PIC X(10).
015300         10  WS-ACT-WALLET-BAL          PIC S9(9)V99 COMP-3.
015400         10  WS-ACT-BUS-NAME            PIC X(30).
015500         10  WS-ACT-BUS-TYPE            PIC X(20).
015600         10  WS-ACT-TAX-ID              PIC X(15).
015700         10  WS-ACT-ADDRESS             PIC X(40).
015800         10  WS-ACT-DOC-COUNT           PIC S9(2) COMP-3.
015900         10  WS-ACT-BUS-VERIFIED        PIC X(1).
016000         10  WS-ACT-OPEN-DATE           PIC 9(8).
016100         10  FILLER                     PIC X(5).

016200 01  WS-TXN-TABLE.
016300     05  WS-TXN-TAB-CT                  PIC S9(4) COMP VALUE 0.
016400     05  WS-TXN-ENTRY OCCURS 1 TO 5000 TIMES
016500             DEPENDING ON WS-TXN-TAB-CT
016600             INDEXED BY WS-TXN-IX.
016700         10  WS-TXN-ID                  PIC 9(9).
016800         10  WS-TXN-SENDER-ID           PIC 9(9).
016900         10  WS-TXN-RECEIVER-ID         PIC 9(9).
017000         10  WS-TXN-AMOUNT              PIC S9(9)V99 COMP-3.
017100         10  WS-TXN-TYPE                PIC X(10).
017200         10  WS-TXN-STATUS              PIC X(10).
017300         10  WS-TXN-DATE                PIC 9(8).
017400         10  WS-TXN-TIME                PIC 9(6).
017500         10  WS-TXN-NOTE                PIC X(30).
017600         10  FILLER                     PIC X(5).

017700 01  WS-INV-TABLE.
017800     05  WS-INV-TAB-CT                  PIC S9(4) COMP VALUE 0.
017900     05  WS-INV-ENTRY OCCURS 1 TO 3000 TIMES
018000             DEPENDING ON WS-INV-TAB-CT
018100             INDEXED BY WS-INV-IX.
018200         10  WS-INV-ID                  PIC 9(9).
018300         10  WS-INV-BUS-USER-ID         PIC 9(9).
018400         10  WS-INV-CUSTOMER-INFO       PIC X(40).
018500         10  WS-INV-ITEM-DETAILS        PIC X(60).
018600         10  WS-INV-PAYMENT-TERMS       PIC X(10).
018700         10  WS-INV-TOTAL-AMOUNT        PIC S9(9)V99 COMP-3.
018800         10  WS-INV-STATUS              PIC X(10).
018900         10  WS-INV-CREATED-DATE        PIC 9(8).
019000         10  FILLER                     PIC X(5).

019100 01  WS-SUMMARY-LINES.
019200     05  WS-HDR-1.
019300         10  FILLER PIC X(40) VALUE 'RPCNTR3091 - WALLET LEDGER'.
019400         10  FILLER PIC X(30) VALUE ' RUN SUMMARY '.
019500         10  FILLER PIC X(62) VALUE SPACES.
019600     05  WS-DTL-LINE.
019700         10  WS-DTL-LABEL               PIC X(40).
019800         10  WS-DTL-COUNT               PIC ZZZ,ZZ9.
019900         10  FILLER                     PIC X(85) VALUE SPACES.
020000     05  WS-AMT-LINE.
020100         10  WS-AMT-LABEL               PIC X(40).
020200         10  WS-AMT-VALUE               PIC ZZZ,ZZZ,ZZ9.99.
020300         10  FILLER                     PIC X(79) VALUE SPACES.

020400 PROCEDURE DIVISION.
020500 0100-MAIN-RTN.
020600     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
020700     ACCEPT WS-RUN-TIME FROM TIME.
020800     PERFORM 0200-OPEN-INPUT-FILES.
020900     PERFORM 0300-LOAD-ACCT-TABLE THRU 0300-EXIT
021000         UNTIL ACCT-EOF.
021100     PERFORM 0320-LOAD-TXN-TABLE THRU 0320-EXIT
021200         UNTIL TXN-EOF.
021300     PERFORM 0340-LOAD-INV-TABLE THRU 0340-EXIT
021400         UNTIL INV-EOF.
021500     CLOSE ACCT-MASTER-FILE TRAN-FILE INV-FILE.
021600     OPEN OUTPUT NOTF-FILE.
021700     OPEN OUTPUT LOAN-FILE.
021800     PERFORM 0400-READ-REQUEST.
021900     PERFORM 0500-PROCESS-REQUEST THRU 0500-EXIT
022000         UNTIL REQ-EOF.
022100     CLOSE REQUEST-FILE NOTF-FILE LOAN-FILE.
022200     PERFORM 0600-REWRITE-ACCT-MASTER.
022300     PERFORM 0620-REWRITE-TXN-FILE.
022400     PERFORM 0640-REWRITE-INV-FILE.
022500     PERFORM 9000-END-RTN.
022600     STOP RUN.

022700 0200-OPEN-INPUT-FILES.
022800     OPEN INPUT ACCT-MASTER-FILE.
022900     OPEN INPUT REQUEST-FILE.
023000     OPEN INPUT TRAN-FILE.
023100     OPEN INPUT INV-FILE.

023200 0300-LOAD-ACCT-TABLE.
023300     READ ACCT-MASTER-FILE
023400         AT END MOVE 'Y' TO ACCT-EOF-SW
023500         GO TO 0300-EXIT.
023600     ADD 1 TO WS-ACCT-TAB-CT.
023700     SET WS-ACT-IX TO WS-ACCT-TAB-CT.
023800     MOVE RPA1100-ACCT-ID           TO WS-ACT-ID (WS-ACT-IX).
023900     MOVE RPA1100-FULL-NAME         TO
024000                               WS-ACT-FULL-NAME (WS-ACT-IX).
024100     MOVE RPA1100-EMAIL             TO WS-ACT-EMAIL (WS-ACT-IX).
024200     MOVE RPA1100-PHONE             TO WS-ACT-PHONE (WS-ACT-IX).
024300     MOVE RPA1100-PASSWORD-HASH     TO
024400                               WS-ACT-PASSWORD-HASH (WS-ACT-IX).
024500     MOVE RPA1100-PIN-HASH          TO
024600                               WS-ACT-PIN-HASH (WS-ACT-IX).
024700     MOVE RPA1100-ACCT-TYPE         TO WS-ACT-TYPE (WS-ACT-IX).
024800     MOVE RPA1100-WALLET-BAL        TO
024900                               WS-ACT-WALLET-BAL (WS-ACT-IX).
025000     MOVE RPA1100-BUS-NAME          TO
025100                               WS-ACT-BUS-NAME (WS-ACT-IX).
025200     MOVE RPA1100-BUS-TYPE          TO
025300                               WS-ACT-BUS-TYPE (WS-ACT-IX).
025400     MOVE RPA1100-TAX-ID            TO WS-ACT-TAX-ID (WS-ACT-IX).
025500     MOVE RPA1100-ADDRESS           TO
025600                               WS-ACT-ADDRESS (WS-ACT-IX).
025700     MOVE RPA1100-DOC-COUNT         TO
025800                               WS-ACT-DOC-COUNT (WS-ACT-IX).
025900     MOVE RPA1100-BUS-VERIFIED      TO
026000                               WS-ACT-BUS-VERIFIED (WS-ACT-IX).
026100     MOVE RPA1100-ACCT-OPEN-DATE-R  TO
026200                               WS-ACT-OPEN-DATE (WS-ACT-IX).
026300 0300-EXIT.
026400     EXIT.

026500 0320-LOAD-TXN-TABLE.
026600     READ TRAN-FILE
026700         AT END MOVE 'Y' TO TXN-EOF-SW
026800         GO TO 0320-EXIT.
026900     ADD 1 TO WS-TXN-TAB-CT.
027000     SET WS-TXN-IX TO WS-TXN-TAB-CT.
027100     MOVE RPT-TXN-ID          TO WS-TXN-ID (WS-TXN-IX).
027200     MOVE RPT-SENDER-ID       TO WS-TXN-SENDER-ID (WS-TXN-IX).
027300     MOVE RPT-RECEIVER-ID     TO WS-TXN-RECEIVER-ID (WS-TXN-IX).
027400     MOVE RPT-AMOUNT          TO WS-TXN-AMOUNT (WS-TXN-IX).
027500     MOVE RPT-TYPE            TO WS-TXN-TYPE (WS-TXN-IX).
027600     MOVE RPT-STATUS          TO WS-TXN-STATUS (WS-TXN-IX).
027700     MOVE RPT-DATE            TO WS-TXN-DATE (WS-TXN-IX).
027800     MOVE RPT-TIME            TO WS-TXN-TIME (WS-TXN-IX).
027900     MOVE RPT-NOTE            TO WS-TXN-NOTE (WS-TXN-IX).
028000     IF RPT-TXN-ID NOT LESS THAN WS-NEXT-TXN-ID
028100         MOVE RPT-TXN-ID      TO WS-NEXT-TXN-ID
028200         ADD 1                TO WS-NEXT-TXN-ID.
028300 0320-EXIT.
028400     EXIT.

028500 0340-LOAD-INV-TABLE.
028600     READ INV-FILE
028700         AT END MOVE 'Y' TO INV-EOF-SW
028800         GO TO 0340-EXIT.
028900     ADD 1 TO WS-INV-TAB-CT.
029000     SET WS-INV-IX TO WS-INV-TAB-CT.
029100     MOVE RPI-INV-ID          TO WS-INV-ID (WS-INV-IX).
029200     MOVE RPI-BUS-USER-ID     TO WS-INV-BUS-USER-ID (WS-INV-IX).
029300     MOVE RPI-CUSTOMER-INFO   TO WS-INV-CUSTOMER-INFO (WS-INV-IX).
029400     MOVE RPI-ITEM-DETAILS    TO WS-INV-ITEM-DETAILS (WS-INV-IX).
029500     MOVE RPI-PAYMENT-TERMS   TO WS-INV-PAYMENT-TERMS (WS-INV-IX).
029600     MOVE RPI-TOTAL-AMOUNT    TO WS-INV-TOTAL-AMOUNT (WS-INV-IX).
029700     MOVE RPI-STATUS          TO WS-INV-STATUS (WS-INV-IX).
029800     MOVE RPI-CREATED-DATE    TO WS-INV-CREATED-DATE (WS-INV-IX).
029900 0340-EXIT.
030000     EXIT.

030100 0400-READ-REQUEST.
030200     READ REQUEST-FILE
030300         AT END MOVE 'Y' TO REQ-EOF-SW.

030400 0500-PROCESS-REQUEST.
030500     ADD 1 TO WS-REQ-READ.
030600     MOVE 'N'    TO WS-REJECT-SW.
030700     MOVE SPACES TO WS-REJECT-REASON.
030800     PERFORM 7000-FIND-ACTOR-BY-ID.
030900     IF NOT WS-PIN-OK
031000         MOVE 'Y'          TO WS-REJECT-SW
031100         MOVE 'INVALID PIN OR ACTOR' TO WS-REJECT-REASON
031200         ADD 1             TO WS-RJ-BAD-PIN
031300     ELSE
031400         PERFORM 2000-DISPATCH-ACTION.
031500     IF WS-REQUEST-REJECTED
031600         ADD 1 TO WS-REQ-REJECTED
031700     ELSE
031800         ADD 1 TO WS-REQ-ACCEPTED.
031900     PERFORM 0400-READ-REQUEST.
032000 0500-EXIT.
032100     EXIT.

032200*****************************************************************
032300*   1000-VERIFY-PIN - ACTOR MUST EXIST, PIN MUST BE 4 NUMERIC
032400*   DIGITS AND EQUAL THE STORED CREDENTIAL (BUSINESS RULES/
032500*   SECURITY UNIT).  SETS WS-PIN-OK-SW.
032600*****************************************************************
032700 7000-FIND-ACTOR-BY-ID.
032800     MOVE 'N' TO WS-PIN-OK-SW.
032900     MOVE 0   TO WS-ACTOR-IX.
033000     SET WS-ACT-IX TO 1.
033100     SEARCH WS-ACCT-ENTRY VARYING WS-ACT-IX
033200         AT END
033300             NEXT SENTENCE
033400         WHEN WS-ACT-ID (WS-ACT-IX) = RPR-ACTOR-ID
033500             SET WS-ACTOR-IX TO WS-ACT-IX.
033600     IF WS-ACTOR-IX = 0
033700         NEXT SENTENCE
033800     ELSE
033900         IF RPR-PIN IS NOT NUMERIC
034000             NEXT SENTENCE
034100         ELSE
034200             IF RPR-PIN = WS-ACT-PIN-HASH (WS-ACTOR-IX) (1:4)
034300                 MOVE 'Y' TO WS-PIN-OK-SW.

034400*****************************************************************
034500*   2000-DISPATCH-ACTION - ONE BRANCH PER REQ-ACTION VALUE
034600*****************************************************************
034700 2000-DISPATCH-ACTION.
034800     IF RPR-ACT-DEPOSIT
034900         PERFORM 2100-DO-DEPOSIT
035000     ELSE
035100     IF RPR-ACT-SEND
035200         PERFORM 2200-DO-SEND
035300     ELSE
035400     IF RPR-ACT-REQUEST
035500         PERFORM 2300-DO-REQUEST
035600     ELSE
035700     IF RPR-ACT-ACCEPT
035800         PERFORM 2400-DO-ACCEPT
035900     ELSE
036000     IF RPR-ACT-DECLINE
036100         PERFORM 2500-DO-DECLINE
036200     ELSE
036300     IF RPR-ACT-WITHDRAW
036400         PERFORM 2600-DO-WITHDRAW
036500     ELSE
036600     IF RPR-ACT-PAYINV
036700         PERFORM 2700-DO-PAYINV
036800     ELSE
036900     IF RPR-ACT-CANCELINV
037000         PERFORM 2800-DO-CANCELINV
037100     ELSE
037200     IF RPR-ACT-APPLYLOAN
037300         PERFORM 2900-DO-APPLYLOAN.

037400 2100-DO-DEPOSIT.
037500     IF RPR-AMOUNT NOT GREATER THAN ZERO
037600         MOVE 'Y' TO WS-REJECT-SW
037700         MOVE 'INVALID AMOUNT' TO WS-REJECT-REASON
037800         ADD 1 TO WS-RJ-BAD-AMOUNT
037900     ELSE
038000         ADD RPR-AMOUNT TO WS-ACT-WALLET-BAL (WS-ACTOR-IX)
038100         ADD RPR-AMOUNT TO WS-TOT-DEPOSITED
038200         PERFORM 6000-APPEND-TXN
038300         MOVE 'DEPOSIT   '     TO WS-TXN-TYPE (WS-TXN-TAB-CT)
038400         MOVE 'COMPLETED '     TO WS-TXN-STATUS (WS-TXN-TAB-CT)
038500         MOVE RPR-ACTOR-ID     TO WS-TXN-SENDER-ID (WS-TXN-TAB-CT)
038600         MOVE 0                TO
038700                               WS-TXN-RECEIVER-ID (WS-TXN-TAB-CT)
038800         MOVE 'PAYMENT     '   TO WS-NOTF-TYPE-OUT
038900         MOVE 'MONEY ADDED TO YOUR WALLET' TO WS-NOTF-MSG-OUT
039000         PERFORM 8000-WRITE-NOTIFICATION.

039100 2200-DO-SEND.
039200     IF RPR-AMOUNT NOT GREATER THAN ZERO
039300         MOVE 'Y' TO WS-REJECT-SW
039400         MOVE 'INVALID AMOUNT' TO WS-REJECT-REASON
039500         ADD 1 TO WS-RJ-BAD-AMOUNT
039600     ELSE
039700     IF WS-ACT-WALLET-BAL (WS-ACTOR-IX) < RPR-AMOUNT
039800         MOVE 'Y' TO WS-REJECT-SW
039900         MOVE 'INSUFFICIENT BALANCE' TO WS-REJECT-REASON
040000         ADD 1 TO WS-RJ-INSUFF-BAL
040100     ELSE
040200         PERFORM 7100-FIND-ACCT-BY-EMAIL-OR-PHONE
040300         IF WS-TARGET-IX = 0
040400             MOVE 'Y' TO WS-REJECT-SW
040500             MOVE 'RECEIVER NOT FOUND' TO WS-REJECT-REASON
040600             ADD 1 TO WS-RJ-NOT-FOUND
040700         ELSE
040800             SUBTRACT RPR-AMOUNT FROM
040900                 WS-ACT-WALLET-BAL (WS-ACTOR-IX)
041000             ADD RPR-AMOUNT TO
041100                 WS-ACT-WALLET-BAL (WS-TARGET-IX)
041200             ADD RPR-AMOUNT TO WS-TOT-TRANSFERRED
041300             PERFORM 6000-APPEND-TXN
041400             MOVE 'SEND      '     TO
041500                               WS-TXN-TYPE (WS-TXN-TAB-CT)
041600             MOVE 'COMPLETED '     TO
041700                               WS-TXN-STATUS (WS-TXN-TAB-CT)
041800             MOVE RPR-ACTOR-ID     TO
041900                               WS-TXN-SENDER-ID (WS-TXN-TAB-CT)
042000             MOVE WS-ACT-ID (WS-TARGET-IX) TO
042100                               WS-TXN-RECEIVER-ID (WS-TXN-TAB-CT)
042200             MOVE 'PAYMENT     '   TO WS-NOTF-TYPE-OUT
042300             MOVE 'MONEY SENT FROM YOUR WALLET' TO WS-NOTF-MSG-OUT
042400             PERFORM 8000-WRITE-NOTIFICATION.

042500 2300-DO-REQUEST.
042600     PERFORM 7100-FIND-ACCT-BY-EMAIL-OR-PHONE.
042700     IF WS-TARGET-IX = 0
042800         MOVE 'Y' TO WS-REJECT-SW
042900         MOVE 'PAYER NOT FOUND' TO WS-REJECT-REASON
043000         ADD 1 TO WS-RJ-NOT-FOUND
043100     ELSE
043200         PERFORM 6000-APPEND-TXN
043300         MOVE 'REQUEST   '     TO WS-TXN-TYPE (WS-TXN-TAB-CT)
043400         MOVE 'PENDING   '     TO WS-TXN-STATUS (WS-TXN-TAB-CT)
043500         MOVE RPR-ACTOR-ID     TO
043600                               WS-TXN-SENDER-ID (WS-TXN-TAB-CT)
043700         MOVE WS-ACT-ID (WS-TARGET-IX) TO
043800                               WS-TXN-RECEIVER-ID (WS-TXN-TAB-CT)
043900         MOVE 'REQUEST     '   TO WS-NOTF-TYPE-OUT
044000         MOVE 'PAYMENT REQUEST SENT' TO WS-NOTF-MSG-OUT
044100         PERFORM 8000-WRITE-NOTIFICATION.

044200 2400-DO-ACCEPT.
044300     PERFORM 7200-FIND-TXN-BY-TARGET-KEY.
044400     IF WS-TXN-IX-SAVE = 0
044500         MOVE 'Y' TO WS-REJECT-SW
044600         MOVE 'REQUEST NOT FOUND' TO WS-REJECT-REASON
044700         ADD 1 TO WS-RJ-NOT-FOUND
044800     ELSE
044900     IF WS-TXN-RECEIVER-ID (WS-TXN-IX-SAVE) NOT = RPR-ACTOR-ID
045000         MOVE 'Y' TO WS-REJECT-SW
045100         MOVE 'UNAUTHORIZED' TO WS-REJECT-REASON
045200         ADD 1 TO WS-RJ-UNAUTHORIZED
045300     ELSE
045400     IF WS-TXN-STATUS (WS-TXN-IX-SAVE) NOT = 'PENDING   '
045500         MOVE 'Y' TO WS-REJECT-SW
045600         MOVE 'ALREADY PROCESSED' TO WS-REJECT-REASON
045700         ADD 1 TO WS-RJ-ALREADY-PROC
045800     ELSE
045900         PERFORM 7300-FIND-SENDER-OF-PENDING-TXN
046000         IF WS-ACT-WALLET-BAL (WS-ACTOR-IX)
046100                 < WS-TXN-AMOUNT (WS-TXN-IX-SAVE)
046200             MOVE 'Y' TO WS-REJECT-SW
046300             MOVE 'INSUFFICIENT BALANCE' TO WS-REJECT-REASON
046400             ADD 1 TO WS-RJ-INSUFF-BAL
046500         ELSE
046600             SUBTRACT WS-TXN-AMOUNT (WS-TXN-IX-SAVE) FROM
046700                 WS-ACT-WALLET-BAL (WS-ACTOR-IX)
046800             ADD WS-TXN-AMOUNT (WS-TXN-IX-SAVE) TO
046900                 WS-ACT-WALLET-BAL (WS-SENDER-IX)
047000             ADD WS-TXN-AMOUNT (WS-TXN-IX-SAVE) TO
047100                 WS-TOT-TRANSFERRED
047200             MOVE 'COMPLETED ' TO WS-TXN-STATUS (WS-TXN-IX-SAVE)
047300             MOVE 'SEND      ' TO WS-TXN-TYPE (WS-TXN-IX-SAVE)
047400             MOVE 'PAYMENT     '   TO WS-NOTF-TYPE-OUT
047500             MOVE 'PAYMENT REQUEST ACCEPTED' TO WS-NOTF-MSG-OUT
047600             PERFORM 8000-WRITE-NOTIFICATION.

047700 2500-DO-DECLINE.
047800     PERFORM 7200-FIND-TXN-BY-TARGET-KEY.
047900     IF WS-TXN-IX-SAVE = 0
048000         MOVE 'Y' TO WS-REJECT-SW
048100         MOVE 'REQUEST NOT FOUND' TO WS-REJECT-REASON
048200         ADD 1 TO WS-RJ-NOT-FOUND
048300     ELSE
048400     IF WS-TXN-RECEIVER-ID (WS-TXN-IX-SAVE) NOT = RPR-ACTOR-ID
048500         MOVE 'Y' TO WS-REJECT-SW
048600         MOVE 'UNAUTHORIZED' TO WS-REJECT-REASON
048700         ADD 1 TO WS-RJ-UNAUTHORIZED
048800     ELSE
048900     IF WS-TXN-STATUS (WS-TXN-IX-SAVE) NOT = 'PENDING   '
049000         MOVE 'Y' TO WS-REJECT-SW
049100         MOVE 'ALREADY PROCESSED' TO WS-REJECT-REASON
049200         ADD 1 TO WS-RJ-ALREADY-PROC
049300     ELSE
049400         MOVE 'DECLINED  ' TO WS-TXN-STATUS (WS-TXN-IX-SAVE)
049500         MOVE 'ALERT       '   TO WS-NOTF-TYPE-OUT
049600         MOVE 'PAYMENT REQUEST DECLINED' TO WS-NOTF-MSG-OUT
049700         PERFORM 8000-WRITE-NOTIFICATION.

049800 2600-DO-WITHDRAW.
049900     IF RPR-AMOUNT NOT GREATER THAN ZERO
050000         MOVE 'Y' TO WS-REJECT-SW
050100         MOVE 'INVALID AMOUNT' TO WS-REJECT-REASON
050200         ADD 1 TO WS-RJ-BAD-AMOUNT
050300     ELSE
050400     IF WS-ACT-WALLET-BAL (WS-ACTOR-IX) < RPR-AMOUNT
050500         MOVE 'Y' TO WS-REJECT-SW
050600         MOVE 'INSUFFICIENT BALANCE' TO WS-REJECT-REASON
050700         ADD 1 TO WS-RJ-INSUFF-BAL
050800     ELSE
050900         SUBTRACT RPR-AMOUNT FROM WS-ACT-WALLET-BAL (WS-ACTOR-IX)
051000         ADD RPR-AMOUNT TO WS-TOT-WITHDRAWN
051100         PERFORM 6000-APPEND-TXN
051200         MOVE 'WITHDRAW  '     TO WS-TXN-TYPE (WS-TXN-TAB-CT)
051300         MOVE 'COMPLETED '     TO WS-TXN-STATUS (WS-TXN-TAB-CT)
051400         MOVE RPR-ACTOR-ID     TO
051500                               WS-TXN-SENDER-ID (WS-TXN-TAB-CT)
051600         MOVE 0                TO
051700                               WS-TXN-RECEIVER-ID (WS-TXN-TAB-CT)
051800         MOVE 'PAYMENT     '   TO WS-NOTF-TYPE-OUT
051900         MOVE 'MONEY WITHDRAWN FROM YOUR WALLET' TO WS-NOTF-MSG-OUT
052000         PERFORM 8000-WRITE-NOTIFICATION.

052100 2700-DO-PAYINV.
052200     PERFORM 7400-FIND-INV-BY-TARGET-KEY.
052300     IF WS-INV-IX-SAVE = 0
052400         MOVE 'Y' TO WS-REJECT-SW
052500         MOVE 'INVOICE NOT FOUND' TO WS-REJECT-REASON
052600         ADD 1 TO WS-RJ-NOT-FOUND
052700     ELSE
052800     IF WS-INV-BUS-USER-ID (WS-INV-IX-SAVE) NOT = RPR-ACTOR-ID
052900         MOVE 'Y' TO WS-REJECT-SW
053000         MOVE 'UNAUTHORIZED' TO WS-REJECT-REASON
053100         ADD 1 TO WS-RJ-UNAUTHORIZED
053200     ELSE
053300     IF WS-INV-STATUS (WS-INV-IX-SAVE) NOT = 'UNPAID    '
053400         MOVE 'Y' TO WS-REJECT-SW
053500         MOVE 'ALREADY PROCESSED' TO WS-REJECT-REASON
053600         ADD 1 TO WS-RJ-ALREADY-PROC
053700     ELSE
053800         MOVE 'PAID      ' TO WS-INV-STATUS (WS-INV-IX-SAVE)
053900         MOVE 'PAYMENT     '   TO WS-NOTF-TYPE-OUT
054000         MOVE 'INVOICE PAID' TO WS-NOTF-MSG-OUT
054100         PERFORM 8000-WRITE-NOTIFICATION.

054200 2800-DO-CANCELINV.
054300     PERFORM 7400-FIND-INV-BY-TARGET-KEY.
054400     IF WS-INV-IX-SAVE = 0
054500         MOVE 'Y' TO WS-REJECT-SW
054600         MOVE 'INVOICE NOT FOUND' TO WS-REJECT-REASON
054700         ADD 1 TO WS-RJ-NOT-FOUND
054800     ELSE
054900     IF WS-INV-BUS-USER-ID (WS-INV-IX-SAVE) NOT = RPR-ACTOR-ID
055000         MOVE 'Y' TO WS-REJECT-SW
055100         MOVE 'UNAUTHORIZED' TO WS-REJECT-REASON
055200         ADD 1 TO WS-RJ-UNAUTHORIZED
055300     ELSE
055400     IF WS-INV-STATUS (WS-INV-IX-SAVE) NOT = 'UNPAID    '
055500         MOVE 'Y' TO WS-REJECT-SW
055600         MOVE 'ALREADY PROCESSED' TO WS-REJECT-REASON
055700         ADD 1 TO WS-RJ-ALREADY-PROC
055800     ELSE
055900         MOVE 'CANCELLED ' TO WS-INV-STATUS (WS-INV-IX-SAVE)
056000         MOVE 'ALERT       '   TO WS-NOTF-TYPE-OUT
056100         MOVE 'INVOICE CANCELLED' TO WS-NOTF-MSG-OUT
056200         PERFORM 8000-WRITE-NOTIFICATION.

056300*    RQ4471 - LOAN APPLICANT MUST EXIST; NO SCORING PERFORMED
056400*    DP0091 - USER-NOT-FOUND GUARD DROPPED, CANNOT BE REACHED HERE
056500*    (7000-FIND-ACTOR-BY-ID ALREADY REJECTS UNKNOWN ACTORS BEFORE
056600*    2000-DISPATCH-ACTION IS EVER PERFORMED)
056700 2900-DO-APPLYLOAN.
056800     MOVE WS-NEXT-LOAN-ID   TO RPL-LOAN-ID
056900     MOVE RPR-ACTOR-ID      TO RPL-BUS-USER-ID
057000     MOVE RPR-AMOUNT        TO RPL-AMOUNT
057100     MOVE 'PENDING   '      TO RPL-STATUS
057200     MOVE RPR-TARGET-KEY (1:40) TO RPL-PURPOSE
057300     MOVE WS-RUN-DATE       TO RPL-CREATED-DATE
057400     WRITE RPL-REC.
057500     ADD 1 TO WS-NEXT-LOAN-ID.
057600     MOVE 'ALERT       '   TO WS-NOTF-TYPE-OUT.
057700     MOVE 'LOAN APPLICATION SUBMITTED' TO WS-NOTF-MSG-OUT.
057800     PERFORM 8000-WRITE-NOTIFICATION.

057900*****************************************************************
058000*   7100 - RECEIVER/PAYER LOOKUP: BY EMAIL FIRST, THEN PHONE
058100*****************************************************************
058200 7100-FIND-ACCT-BY-EMAIL-OR-PHONE.
058300     MOVE 0 TO WS-TARGET-IX.
058400     PERFORM VARYING WS-ACT-IX FROM 1 BY 1
058500             UNTIL WS-ACT-IX > WS-ACCT-TAB-CT
058600         IF WS-ACT-EMAIL (WS-ACT-IX) = RPR-TARGET-KEY (1:40)
058700             SET WS-TARGET-IX TO WS-ACT-IX
058800             SET WS-ACT-IX TO WS-ACCT-TAB-CT.
058900     IF WS-TARGET-IX = 0
059000         PERFORM VARYING WS-ACT-IX FROM 1 BY 1
059100                 UNTIL WS-ACT-IX > WS-ACCT-TAB-CT
059200             IF WS-ACT-PHONE (WS-ACT-IX) = RPR-TARGET-KEY (1:15)
059300                 SET WS-TARGET-IX TO WS-ACT-IX
059400                 SET WS-ACT-IX TO WS-ACCT-TAB-CT.

059500 7200-FIND-TXN-BY-TARGET-KEY.
059600     MOVE RPR-TARGET-KEY (1:9) TO WS-TARGET-NUM.
059700     MOVE 0 TO WS-TXN-IX-SAVE.
059800     PERFORM VARYING WS-TXN-IX FROM 1 BY 1
059900             UNTIL WS-TXN-IX > WS-TXN-TAB-CT
060000         IF WS-TXN-ID (WS-TXN-IX) = WS-TARGET-NUM
060100             SET WS-TXN-IX-SAVE TO WS-TXN-IX
060200             SET WS-TXN-IX TO WS-TXN-TAB-CT.

060300 7300-FIND-SENDER-OF-PENDING-TXN.
060400     MOVE 0 TO WS-SENDER-IX.
060500     PERFORM VARYING WS-ACT-IX FROM 1 BY 1
060600             UNTIL WS-ACT-IX > WS-ACCT-TAB-CT
060700         IF WS-ACT-ID (WS-ACT-IX) = WS-TXN-SENDER-ID
060800                                      (WS-TXN-IX-SAVE)
060900             SET WS-SENDER-IX TO WS-ACT-IX
061000             SET WS-ACT-IX TO WS-ACCT-TAB-CT.

061100 7400-FIND-INV-BY-TARGET-KEY.
061200     MOVE RPR-TARGET-KEY (1:9) TO WS-TARGET-NUM.
061300     MOVE 0 TO WS-INV-IX-SAVE.
061400     PERFORM VARYING WS-INV-IX FROM 1 BY 1
061500             UNTIL WS-INV-IX > WS-INV-TAB-CT
061600         IF WS-INV-ID (WS-INV-IX) = WS-TARGET-NUM
061700             SET WS-INV-IX-SAVE TO WS-INV-IX
061800             SET WS-INV-IX TO WS-INV-TAB-CT.

061900*****************************************************************
062000*   6000-APPEND-TXN - GROWS THE TRANSACTION TABLE BY ONE ROW
062100*   AND STAMPS THE ASSIGNED KEY/DATE/TIME.  CALLER FILLS IN
062200*   TYPE/STATUS/SENDER/RECEIVER AFTERWARD.
062300*****************************************************************
062400 6000-APPEND-TXN.
062500     ADD 1 TO WS-TXN-TAB-CT.
062600     SET WS-TXN-IX TO WS-TXN-TAB-CT.
062700     MOVE WS-NEXT-TXN-ID       TO WS-TXN-ID (WS-TXN-TAB-CT).
062800     ADD 1                     TO WS-NEXT-TXN-ID.
062900     MOVE RPR-AMOUNT           TO WS-TXN-AMOUNT (WS-TXN-TAB-CT).
063000     MOVE WS-RUN-DATE          TO WS-TXN-DATE (WS-TXN-TAB-CT).
063100     MOVE WS-RUN-TIME (1:6)    TO WS-TXN-TIME (WS-TXN-TAB-CT).
063200     MOVE SPACES               TO WS-TXN-NOTE (WS-TXN-TAB-CT).

063300*****************************************************************
063400*   8000-WRITE-NOTIFICATION - CALLER STAMPS WS-NOTF-TYPE-OUT AND
063500*   WS-NOTF-MSG-OUT BEFORE PERFORMING THIS PARAGRAPH SO EACH
063600*   ACTION GETS ITS OWN NOTICE TEXT, NOT ONE CANNED MESSAGE - DP0093
063700*****************************************************************
063800 8000-WRITE-NOTIFICATION.
063900     MOVE WS-NEXT-NOTF-ID            TO RPN-NOTF-ID.
064000     ADD 1                           TO WS-NEXT-NOTF-ID.
064100     MOVE RPR-ACTOR-ID               TO RPN-USER-ID.
064200     MOVE WS-NOTF-TYPE-OUT            TO RPN-TYPE.
064300     MOVE WS-NOTF-MSG-OUT             TO RPN-MESSAGE.
064400     MOVE 'N'                         TO RPN-READ-FLAG.
064500     MOVE WS-RUN-DATE                 TO RPN-DATE.
064600     MOVE WS-RUN-TIME (1:6)           TO RPN-TIME.
064700     WRITE RPN-REC.

064800 0600-REWRITE-ACCT-MASTER.
064900     OPEN OUTPUT ACCT-MASTER-FILE.
065000     PERFORM VARYING WS-ACT-IX FROM 1 BY 1
065100             UNTIL WS-ACT-IX > WS-ACCT-TAB-CT
065200         MOVE WS-ACT-ID (WS-ACT-IX)     TO RPA1100-ACCT-ID
065300         MOVE WS-ACT-FULL-NAME (WS-ACT-IX) TO RPA1100-FULL-NAME
065400         MOVE WS-ACT-EMAIL (WS-ACT-IX)  TO RPA1100-EMAIL
065500         MOVE WS-ACT-PHONE (WS-ACT-IX)  TO RPA1100-PHONE
065600         MOVE WS-ACT-PASSWORD-HASH (WS-ACT-IX) TO
065700                               RPA1100-PASSWORD-HASH
065800         MOVE WS-ACT-PIN-HASH (WS-ACT-IX) TO RPA1100-PIN-HASH
065900         MOVE WS-ACT-TYPE (WS-ACT-IX)    TO RPA1100-ACCT-TYPE
066000         MOVE WS-ACT-WALLET-BAL (WS-ACT-IX) TO
066100                               RPA1100-WALLET-BAL
066200         MOVE WS-ACT-BUS-NAME (WS-ACT-IX) TO RPA1100-BUS-NAME
066300         MOVE WS-ACT-BUS-TYPE (WS-ACT-IX) TO RPA1100-BUS-TYPE
066400         MOVE WS-ACT-TAX-ID (WS-ACT-IX)  TO RPA1100-TAX-ID
066500         MOVE WS-ACT-ADDRESS (WS-ACT-IX) TO RPA1100-ADDRESS
066600         MOVE WS-ACT-DOC-COUNT (WS-ACT-IX) TO RPA1100-DOC-COUNT
066700         MOVE WS-ACT-BUS-VERIFIED (WS-ACT-IX) TO
066800                               RPA1100-BUS-VERIFIED
066900         MOVE WS-ACT-OPEN-DATE (WS-ACT-IX) TO
067000                               RPA1100-ACCT-OPEN-DATE-R
067100         WRITE RPA1100-REC.
067200     CLOSE ACCT-MASTER-FILE.

067300 0620-REWRITE-TXN-FILE.
067400     OPEN OUTPUT TRAN-FILE.
067500     PERFORM VARYING WS-TXN-IX FROM 1 BY 1
067600             UNTIL WS-TXN-IX > WS-TXN-TAB-CT
067700         MOVE WS-TXN-ID (WS-TXN-IX)        TO RPT-TXN-ID
067800         MOVE WS-TXN-SENDER-ID (WS-TXN-IX) TO RPT-SENDER-ID
067900         MOVE WS-TXN-RECEIVER-ID (WS-TXN-IX) TO RPT-RECEIVER-ID
068000         MOVE WS-TXN-AMOUNT (WS-TXN-IX)    TO RPT-AMOUNT
068100         MOVE WS-TXN-TYPE (WS-TXN-IX)      TO RPT-TYPE
068200         MOVE WS-TXN-STATUS (WS-TXN-IX)    TO RPT-STATUS
068300         MOVE WS-TXN-DATE (WS-TXN-IX)      TO RPT-DATE
068400         MOVE WS-TXN-TIME (WS-TXN-IX)      TO RPT-TIME
068500         MOVE WS-TXN-NOTE (WS-TXN-IX)      TO RPT-NOTE
068600         WRITE RPT-REC.
068700     CLOSE TRAN-FILE.

068800 0640-REWRITE-INV-FILE.
068900     OPEN OUTPUT INV-FILE.
069000     PERFORM VARYING WS-INV-IX FROM 1 BY 1
069100             UNTIL WS-INV-IX > WS-INV-TAB-CT
069200         MOVE WS-INV-ID (WS-INV-IX)          TO RPI-INV-ID
069300         MOVE WS-INV-BUS-USER-ID (WS-INV-IX) TO RPI-BUS-USER-ID
069400         MOVE WS-INV-CUSTOMER-INFO (WS-INV-IX) TO
069500                               RPI-CUSTOMER-INFO
069600         MOVE WS-INV-ITEM-DETAILS (WS-INV-IX) TO
069700                               RPI-ITEM-DETAILS
069800         MOVE WS-INV-PAYMENT-TERMS (WS-INV-IX) TO
069900                               RPI-PAYMENT-TERMS
070000         MOVE WS-INV-TOTAL-AMOUNT (WS-INV-IX) TO
070100                               RPI-TOTAL-AMOUNT
070200         MOVE WS-INV-STATUS (WS-INV-IX)      TO RPI-STATUS
070300         MOVE WS-INV-CREATED-DATE (WS-INV-IX) TO
070400                               RPI-CREATED-DATE
070500         WRITE RPI-REC.
070600     CLOSE INV-FILE.

070700*****************************************************************
070800*   9000-END-RTN - BATCH PROCESSING SUMMARY REPORT
070900*****************************************************************
071000 9000-END-RTN.
071100     OPEN OUTPUT SUMMARY-RPT.
071200     WRITE SUMMARY-LINE FROM WS-HDR-1.
071300     MOVE 'REQUESTS READ'              TO WS-DTL-LABEL.
071400     MOVE WS-REQ-READ                  TO WS-DTL-COUNT.
071500     WRITE SUMMARY-LINE FROM WS-DTL-LINE.
071600     MOVE 'REQUESTS ACCEPTED'          TO WS-DTL-LABEL.
071700     MOVE WS-REQ-ACCEPTED              TO WS-DTL-COUNT.
071800     WRITE SUMMARY-LINE FROM WS-DTL-LINE.
071900     MOVE 'REQUESTS REJECTED'          TO WS-DTL-LABEL.
072000     MOVE WS-REQ-REJECTED              TO WS-DTL-COUNT.
072100     WRITE SUMMARY-LINE FROM WS-DTL-LINE.
072200     MOVE '  REJECT - INVALID PIN'     TO WS-DTL-LABEL.
072300     MOVE WS-RJ-BAD-PIN                TO WS-DTL-COUNT.
072400     WRITE SUMMARY-LINE FROM WS-DTL-LINE.
072500     MOVE '  REJECT - INSUFFICIENT BALANCE' TO WS-DTL-LABEL.
072600     MOVE WS-RJ-INSUFF-BAL             TO WS-DTL-COUNT.
072700     WRITE SUMMARY-LINE FROM WS-DTL-LINE.
072800     MOVE '  REJECT - NOT FOUND'       TO WS-DTL-LABEL.
072900     MOVE WS-RJ-NOT-FOUND              TO WS-DTL-COUNT.
073000     WRITE SUMMARY-LINE FROM WS-DTL-LINE.
073100     MOVE '  REJECT - UNAUTHORIZED'    TO WS-DTL-LABEL.
073200     MOVE WS-RJ-UNAUTHORIZED           TO WS-DTL-COUNT.
073300     WRITE SUMMARY-LINE FROM WS-DTL-LINE.
073400     MOVE '  REJECT - ALREADY PROCESSED' TO WS-DTL-LABEL.
073500     MOVE WS-RJ-ALREADY-PROC           TO WS-DTL-COUNT.
073600     WRITE SUMMARY-LINE FROM WS-DTL-LINE.
073700     MOVE '  REJECT - INVALID AMOUNT'  TO WS-DTL-LABEL.
073800     MOVE WS-RJ-BAD-AMOUNT             TO WS-DTL-COUNT.
073900     WRITE SUMMARY-LINE FROM WS-DTL-LINE.
074000     MOVE 'TOTAL DEPOSITED'            TO WS-AMT-LABEL.
074100     MOVE WS-TOT-DEPOSITED             TO WS-AMT-VALUE.
074200     WRITE SUMMARY-LINE FROM WS-AMT-LINE.
074300     MOVE 'TOTAL TRANSFERRED'          TO WS-AMT-LABEL.
074400     MOVE WS-TOT-TRANSFERRED           TO WS-AMT-VALUE.
074500     WRITE SUMMARY-LINE FROM WS-AMT-LINE.
074600     MOVE 'TOTAL WITHDRAWN'            TO WS-AMT-LABEL.
074700     MOVE WS-TOT-WITHDRAWN             TO WS-AMT-VALUE.
074800     WRITE SUMMARY-LINE FROM WS-AMT-LINE.
074900     CLOSE SUMMARY-RPT.
075000     DISPLAY 'RP1500 - LEDGER RUN COMPLETE' UPON CRT AT 2401.



