000100*****************************************************************
000200*  PROGRAM-ID.  RP4000
000300*  PAYMENT METHOD MAINTENANCE - ADD/SET-DEFAULT/REMOVE/LIST
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     RP4000.
000700 AUTHOR.         D P WOJCIK.
000800 INSTALLATION.   REVPAY DATA CENTER - CLIENT 3091.
000900 DATE-WRITTEN.   1995-01-09.
001000 DATE-COMPILED.  1995-01-09.
001100 SECURITY.       COMPANY CONFIDENTIAL - PROGRAMMER ACCESS ONLY.
001200*****************************************************************
001300*  C H A N G E   L O G
001400*----------------------------------------------------------------
001500* 1995-01-09  DPW  ORIGINAL - ADD/LIST ONLY                       DP0601
001600* 1995-08-30  DPW  ADDED SET-DEFAULT, ONE-DEFAULT RULE            DP0609
001700* 1997-06-23  SLK  REMOVE NO LONGER DELETES - PM-ACTIVE-FLAG      SL0617
001800* 1998-11-30  SLK  Y2K SWEEP - NO DATE FIELDS ON THIS FILE        SL0625
001900* 1999-09-14  RG   NUMBER MASKED TO LAST 4 BEFORE TOKENIZING      RG0631
002000* 2002-06-24  RG   BANK NAME WIDENED TO 20 BYTES, WAS TRUNCATING  DP0092
002100*****************************************************************
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SPECIAL-NAMES.
002500     CONSOLE IS CRT
002600     C01 IS TOP-OF-FORM
002700     CLASS NUMERIC-DIGITS IS '0' THRU '9'
002800     UPSI-0 ON STATUS IS RERUN-REQUESTED
002900             OFF STATUS IS NORMAL-RUN-MODE.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT PAYM-FILE        ASSIGN TO PAYMFILE
003300         ORGANIZATION IS SEQUENTIAL.
003400     SELECT PM-REQUEST-FILE  ASSIGN TO PMREQ
003500         ORGANIZATION IS SEQUENTIAL.
003600     SELECT PM-LIST-RPT      ASSIGN TO PMLIST
003700         ORGANIZATION IS SEQUENTIAL.

003800 DATA DIVISION.
003900 FILE SECTION.
004000 FD  PAYM-FILE
004100     LABEL RECORDS ARE STANDARD.
004200     COPY RPCNTR3091-COPYBOOKS-RPPAYM.

004300 FD  PM-REQUEST-FILE
004400     LABEL RECORDS ARE STANDARD.
004500 01  PMR-REC.
004600     05  PMR-ACTION                     PIC X(12).
004700         88  PMR-ACT-ADD-CARD           VALUE 'ADD-CARD    '.
004800         88  PMR-ACT-ADD-BANK           VALUE 'ADD-BANK    '.
004900         88  PMR-ACT-SET-DEFAULT        VALUE 'SET-DEFAULT '.
005000         88  PMR-ACT-REMOVE             VALUE 'REMOVE      '.
005100         88  PMR-ACT-LIST               VALUE 'LIST        '.
005200     05  PMR-USER-ID                    PIC 9(9).
005300     05  PMR-METHOD-ID                  PIC 9(9).
005400     05  PMR-NUMBER                     PIC X(19).
005500     05  PMR-CARD-TYPE                  PIC X(10).
005600     05  PMR-EXPIRY                     PIC X(5).
005700     05  PMR-BANK-NAME                  PIC X(20).
005800     05  PMR-MAKE-DEFAULT               PIC X(1).
005900     05  FILLER                         PIC X(4).

006000 FD  PM-LIST-RPT
006100     LABEL RECORDS ARE STANDARD.
006200 01  PM-LIST-LINE                       PIC X(80).

006300 WORKING-STORAGE SECTION.
006400 01  WS-SWITCHES.
006500     05  PM-EOF-SW                      PIC X(1) VALUE 'N'.
006600         88  PM-EOF                              VALUE 'Y'.
006700     05  REQ-EOF-SW                     PIC X(1) VALUE 'N'.
006800         88  REQ-EOF                              VALUE 'Y'.
006900     05  FILLER                         PIC X(8) VALUE SPACES.

007000 01  WS-POINTERS.
007100     05  WS-METHOD-IX                   PIC S9(4) COMP.
007200     05  WS-NEXT-PM-ID                  PIC 9(9)  VALUE 0.
007300     05  WS-NEXT-PM-ID-R REDEFINES WS-NEXT-PM-ID PIC X(9).
007400     05  FILLER                         PIC X(8) VALUE SPACES.

007500 01  WS-PM-TABLE.
007600     05  WS-PM-TAB-CT                   PIC S9(4) COMP VALUE 0.
007700     05  WS-PM-ENTRY OCCURS 1 TO 2000 TIMES
007800             DEPENDING ON WS-PM-TAB-CT
007900             INDEXED BY WS-PM-IX.
008000         10  WS-PM-ID                   PIC 9(9).
008100         10  WS-PM-ID-R REDEFINES WS-PM-ID PIC X(9).
008200         10  WS-PM-USER-ID              PIC 9(9).
008300         10  WS-PM-TYPE                 PIC X(12).
008400         10  WS-PM-TOKEN                PIC X(32).
008500         10  WS-PM-CARD-TYPE            PIC X(10).
008600         10  WS-PM-EXPIRY               PIC X(5).
008700         10  WS-PM-CARD-VIEW REDEFINES WS-PM-CARD-TYPE
008800                                        PIC X(10).
008900         10  WS-PM-BANK-NAME            PIC X(20).
009000         10  WS-PM-DEFAULT-FLAG         PIC X(1).
009100         10  WS-PM-ACTIVE-FLAG          PIC X(1).
009200         10  FILLER                     PIC X(5).

009300 01  WS-TOKEN-WORK.
009400     05  WS-TOKEN-BUILD                 PIC X(32) VALUE SPACES.
009500     05  FILLER                         PIC X(8) VALUE SPACES.

009600 01  WS-LIST-LINE.
009700     05  WS-LL-ID                       PIC 9(9).
009800     05  FILLER                         PIC X(2) VALUE SPACES.
009900     05  WS-LL-TYPE                     PIC X(12).
010000     05  FILLER                         PIC X(2) VALUE SPACES.
010100     05  WS-LL-DEFAULT                  PIC X(1).
010200     05  FILLER                         PIC X(52) VALUE SPACES.

010300 PROCEDURE DIVISION.
010400 0100-MAIN-RTN.
010500     OPEN INPUT PAYM-FILE.
010600     PERFORM 0200-LOAD-PM-TABLE THRU 0200-EXIT
010700         UNTIL PM-EOF.
010800     CLOSE PAYM-FILE.
010900     OPEN OUTPUT PM-LIST-RPT.
011000     OPEN INPUT PM-REQUEST-FILE.
011100     PERFORM 0300-READ-REQUEST.
011200     PERFORM 1000-PROCESS-REQUEST THRU 1000-EXIT
011300         UNTIL REQ-EOF.
011400     CLOSE PM-REQUEST-FILE PM-LIST-RPT.
011500     OPEN OUTPUT PAYM-FILE.
011600     PERFORM 0600-WRITE-PM-RECORD THRU 0600-EXIT
011700         VARYING WS-PM-IX FROM 1 BY 1
011800         UNTIL WS-PM-IX > WS-PM-TAB-CT.
011900     CLOSE PAYM-FILE.
012000     PERFORM 9000-END-RTN.
012100     STOP RUN.

012200 0200-LOAD-PM-TABLE.
012300     READ PAYM-FILE
012400         AT END MOVE 'Y' TO PM-EOF-SW
012500         GO TO 0200-EXIT.
012600     ADD 1 TO WS-PM-TAB-CT.
012700     SET WS-PM-IX TO WS-PM-TAB-CT.
012800     MOVE RPM-PM-ID          TO WS-PM-ID (WS-PM-IX).
012900     MOVE RPM-USER-ID        TO WS-PM-USER-ID (WS-PM-IX).
013000     MOVE RPM-TYPE           TO WS-PM-TYPE (WS-PM-IX).
013100     MOVE RPM-TOKEN-NUMBER   TO WS-PM-TOKEN (WS-PM-IX).
013200     MOVE RPM-CARD-TYPE      TO WS-PM-CARD-TYPE (WS-PM-IX).
013300     MOVE RPM-EXPIRY         TO WS-PM-EXPIRY (WS-PM-IX).
013400     MOVE RPM-BANK-NAME      TO WS-PM-BANK-NAME (WS-PM-IX).
013500     MOVE RPM-DEFAULT-FLAG   TO WS-PM-DEFAULT-FLAG (WS-PM-IX).
013600     MOVE RPM-ACTIVE-FLAG    TO WS-PM-ACTIVE-FLAG (WS-PM-IX).
013700     IF RPM-PM-ID NOT LESS THAN WS-NEXT-PM-ID
013800         MOVE RPM-PM-ID TO WS-NEXT-PM-ID
013900         ADD 1 TO WS-NEXT-PM-ID.
014000 0200-EXIT.
014100     EXIT.

014200 0300-READ-REQUEST.
014300     READ PM-REQUEST-FILE
014400         AT END MOVE 'Y' TO REQ-EOF-SW.

014500 1000-PROCESS-REQUEST.
014600     IF PMR-ACT-ADD-CARD OR PMR-ACT-ADD-BANK
014700         PERFORM 2100-ADD-METHOD
014800     ELSE
014900     IF PMR-ACT-SET-DEFAULT
015000         PERFORM 2200-SET-DEFAULT
015100     ELSE
015200     IF PMR-ACT-REMOVE
015300         PERFORM 2300-REMOVE-METHOD
015400     ELSE
015500     IF PMR-ACT-LIST
015600         PERFORM 2400-LIST-METHODS.
015700     PERFORM 0300-READ-REQUEST.
015800 1000-EXIT.
015900     EXIT.

016000*****************************************************************
016100*   2100-ADD-METHOD - RG0631 - NUMBER IS MASKED (LAST 4 KEPT)
016200*   BEFORE IT IS STORED AS THE PROTECTED TOKEN
016300*****************************************************************
016400 2100-ADD-METHOD.
016500     ADD 1 TO WS-PM-TAB-CT.
016600     SET WS-PM-IX TO WS-PM-TAB-CT.
016700     MOVE WS-NEXT-PM-ID TO WS-PM-ID (WS-PM-IX).
016800     ADD 1 TO WS-NEXT-PM-ID.
016900     MOVE PMR-USER-ID TO WS-PM-USER-ID (WS-PM-IX).
017000     MOVE SPACES TO WS-TOKEN-BUILD.
017100     MOVE 'XXXXXXXXXXXXXXX' TO WS-TOKEN-BUILD (1:15).
017200     MOVE PMR-NUMBER (16:4) TO WS-TOKEN-BUILD (16:4).
017300     MOVE WS-TOKEN-BUILD TO WS-PM-TOKEN (WS-PM-IX).
017400     IF PMR-ACT-ADD-CARD
017500         MOVE 'CARD        '  TO WS-PM-TYPE (WS-PM-IX)
017600         MOVE PMR-CARD-TYPE  TO WS-PM-CARD-TYPE (WS-PM-IX)
017700         MOVE PMR-EXPIRY     TO WS-PM-EXPIRY (WS-PM-IX)
017800     ELSE
017900         MOVE 'BANK-ACCT   '  TO WS-PM-TYPE (WS-PM-IX)
018000         MOVE PMR-BANK-NAME  TO WS-PM-BANK-NAME (WS-PM-IX).
018100     MOVE 'N' TO WS-PM-DEFAULT-FLAG (WS-PM-IX).
018200     MOVE 'Y' TO WS-PM-ACTIVE-FLAG (WS-PM-IX).
018300     IF PMR-MAKE-DEFAULT = 'Y'
018400         PERFORM 2210-CLEAR-OTHER-DEFAULTS
018500         MOVE 'Y' TO WS-PM-DEFAULT-FLAG (WS-PM-IX).

018600*****************************************************************
018700*   2200-SET-DEFAULT - METHOD MUST EXIST AND BELONG TO THE
018800*   ACTING ACCOUNT - CLEARS EVERY OTHER DEFAULT FIRST
018900*****************************************************************
019000 2200-SET-DEFAULT.
019100     PERFORM 7000-FIND-METHOD-FOR-USER.
019200     IF WS-METHOD-IX = 0
019300         DISPLAY 'RP4000 - METHOD NOT FOUND/NOT OWNED'
019400             UPON CRT AT 2401
019500     ELSE
019600         PERFORM 2210-CLEAR-OTHER-DEFAULTS
019700         MOVE 'Y' TO WS-PM-DEFAULT-FLAG (WS-METHOD-IX).

019800 2210-CLEAR-OTHER-DEFAULTS.
019900     PERFORM 2215-CLEAR-ONE-DEFAULT THRU 2215-EXIT
020000         VARYING WS-PM-IX FROM 1 BY 1
020100         UNTIL WS-PM-IX > WS-PM-TAB-CT.

020200 2215-CLEAR-ONE-DEFAULT.
020300     IF WS-PM-USER-ID (WS-PM-IX) = PMR-USER-ID
020400         MOVE 'N' TO WS-PM-DEFAULT-FLAG (WS-PM-IX).
020500 2215-EXIT.
020600     EXIT.

020700 2300-REMOVE-METHOD.
020800     PERFORM 7000-FIND-METHOD-FOR-USER.
020900     IF WS-METHOD-IX = 0
021000         DISPLAY 'RP4000 - METHOD NOT FOUND/NOT OWNED'
021100             UPON CRT AT 2401
021200     ELSE
021300         MOVE 'N' TO WS-PM-ACTIVE-FLAG (WS-METHOD-IX).

021400 2400-LIST-METHODS.
021500     PERFORM 2450-LIST-ONE-METHOD THRU 2450-EXIT
021600         VARYING WS-PM-IX FROM 1 BY 1
021700         UNTIL WS-PM-IX > WS-PM-TAB-CT.

021800 2450-LIST-ONE-METHOD.
021900     IF WS-PM-USER-ID (WS-PM-IX) = PMR-USER-ID
022000         AND WS-PM-ACTIVE-FLAG (WS-PM-IX) = 'Y'
022100         MOVE WS-PM-ID (WS-PM-IX)      TO WS-LL-ID
022200         MOVE WS-PM-TYPE (WS-PM-IX)    TO WS-LL-TYPE
022300         MOVE WS-PM-DEFAULT-FLAG (WS-PM-IX) TO WS-LL-DEFAULT
022400         WRITE PM-LIST-LINE FROM WS-LIST-LINE.
022500 2450-EXIT.
022600     EXIT.

022700 7000-FIND-METHOD-FOR-USER.
022800     MOVE 0 TO WS-METHOD-IX.
022900     PERFORM VARYING WS-PM-IX FROM 1 BY 1
023000             UNTIL WS-PM-IX > WS-PM-TAB-CT
023100         IF WS-PM-ID (WS-PM-IX) = PMR-METHOD-ID
023200             AND WS-PM-USER-ID (WS-PM-IX) = PMR-USER-ID
023300             SET WS-METHOD-IX TO WS-PM-IX
023400             SET WS-PM-IX TO WS-PM-TAB-CT.

023500 0600-WRITE-PM-RECORD.
023600     MOVE WS-PM-ID (WS-PM-IX)          TO RPM-PM-ID.
023700     MOVE WS-PM-USER-ID (WS-PM-IX)     TO RPM-USER-ID.
023800     MOVE WS-PM-TYPE (WS-PM-IX)        TO RPM-TYPE.
023900     MOVE WS-PM-TOKEN (WS-PM-IX)       TO RPM-TOKEN-NUMBER.
024000     IF WS-PM-TYPE (WS-PM-IX) = 'CARD        '
024100         MOVE WS-PM-CARD-TYPE (WS-PM-IX) TO RPM-CARD-TYPE
024200         MOVE WS-PM-EXPIRY (WS-PM-IX)    TO RPM-EXPIRY
024300     ELSE
024400         MOVE WS-PM-BANK-NAME (WS-PM-IX) TO RPM-BANK-NAME.
024500     MOVE WS-PM-DEFAULT-FLAG (WS-PM-IX) TO RPM-DEFAULT-FLAG.
024600     MOVE WS-PM-ACTIVE-FLAG (WS-PM-IX)  TO RPM-ACTIVE-FLAG.
024700     WRITE RPM-REC.
024800 0600-EXIT.
024900     EXIT.

025000 9000-END-RTN.
025100     DISPLAY 'RP4000 - PAYMENT METHOD MAINTENANCE COMPLETE'
025200         UPON CRT AT 2401.


